000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OAECRPT0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LOS TOTALES DEL        *
000600*               REPORTE DE ANALISIS DE ESTRUCTURA ORGANICA.      *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 064 POSICIONES.                          *
001100*           PREFIJO  : RPT.                                     *
001200*                                                                *
001700******************************************************************
001800
001900     05 OAECRPT0.
002000         10 RPT-TOTAL-EMPLOYEES           PIC 9(09).
002100         10 RPT-TOTAL-MANAGERS            PIC 9(09).
002200         10 RPT-UNDERPAID-COUNT           PIC 9(09).
002300         10 RPT-OVERPAID-COUNT            PIC 9(09).
002400         10 RPT-DEPTH-ISSUE-COUNT         PIC 9(09).
002500         10 RPT-TOTAL-ISSUE-COUNT         PIC 9(09).
002600         10 FILLER                        PIC X(10).
