000100
000200*****************************************************************
000300* Program name:    OA9SAL0.                                     *
000400* Original author: MTORRES.                                     *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 06/1994    MTORRES       Initial Version.  Computes the       *
001000*                         subordinate salary average per        *
001100*                         manager and flags under/over pay.     *
001200* 01/1996    MTORRES       Overpaid tolerance corrected to      *
001300*                         1.50, was mistakenly coded 1.05.      *
001400* 02/1999    DQUIROGA      Y2K remediation - no date fields in  *
001500*                         this subprogram, review only.        *      Y2K
001600* 08/2002    LMENA         Rounding of the average changed to   *
001700*                         match the new report layout (2 dec).  *
001710* 04/2006    AVEGA         Under/overpaid threshold was rounded  *
001720*                         to 2 decimals before the salary        *
001730*                         compare, which could flip the call on  *
001740*                         a salary a fraction of a cent from the *
001750*                         limit.  Compare now uses a full-       *
001760*                         precision limit; rounding happens only *
001770*                         when the amount is stored.  REQ 06-044.*
001780* 12/2007    AVEGA         Dropped the character views of the    *
001781*                         two factors and of the subordinate      *
001782*                         divisor - both were declared for a      *
001783*                         verification listing that was never     *
001784*                         built and neither was read again after  *
001785*                         its own declaration.  REQ 2007-1188.    *
001800*****************************************************************
001900*****************************************************************
002000*                                                               *
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *
002200*                                                               *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  OA9SAL0.
002600 AUTHOR. MTORRES.
002700 INSTALLATION. IBM Z/OS.
002800 DATE-WRITTEN. 06/1994.
002900 DATE-COMPILED.
003000 SECURITY.  NON-CONFIDENTIAL.
003100*****************************************************************
003200*    ESTE SUBPROGRAMA RECIBE LA TABLA DE EMPLEADOS YA ENLAZADA  *
003300*    (CON EMP-MGR-SUBSCRIPT Y EMP-SUBORDINATE-COUNT ARMADOS POR *
003400*    OA9HIER0) Y, PARA CADA GERENTE CON AL MENOS UN SUBORDINADO *
003500*    DIRECTO, CALCULA EL PROMEDIO DE SALARIO DE SUS             *
003600*    SUBORDINADOS Y LO COMPARA CONTRA EL SALARIO DEL GERENTE.   *
003700*    SI EL GERENTE GANA MENOS DE 1.20 VECES EL PROMEDIO SE      *
003800*    REPORTA UNDERPAID; SI GANA MAS DE 1.50 VECES EL PROMEDIO   *
003900*    SE REPORTA OVERPAID.                                       *
004000*****************************************************************
004100*****************************************************************
004200*                                                               *
004300*          E N V I R O N M E N T  D I V I S I O N               *
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005200*****************************************************************
005300*                                                               *
005400*          D A T A  D I V I S I O N                             *
005500*                                                               *
005600*****************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*----------------------------------------------------------------
006000*    CONSTANTES DEL ANALISIS DE SALARIO (FACTORES FIJOS)
006100*----------------------------------------------------------------
006200 01  CT-CONSTANTES.
006300     05 CT-FACTOR-MINIMO             PIC 9(01)V9(02) VALUE 1.20.
006400     05 CT-FACTOR-MAXIMO             PIC 9(01)V9(02) VALUE 1.50.
006500*----------------------------------------------------------------
006600*    AREAS DE TRABAJO PARA EL CALCULO DEL PROMEDIO
006700*----------------------------------------------------------------
006800 01  WS-SUB-SUMA                     PIC S9(11)V9(02) COMP-3.
006900 01  WS-SUB-PROMEDIO                 PIC S9(09)V9(02) COMP-3.
007000 01  WS-LIMITE-MINIMO                PIC S9(09)V9(02) COMP-3.
007100 01  WS-LIMITE-MAXIMO                PIC S9(09)V9(02) COMP-3.
007150*----------------------------------------------------------------
007160*    VALORES DE PLENA PRECISION (SIN REDONDEAR) USADOS SOLO PARA *
007170*    COMPARAR CONTRA EL SALARIO DEL GERENTE.  EL PROMEDIO Y LOS  *
007180*    LIMITES DE ARRIBA SE REDONDEAN A 2 DECIMALES UNICAMENTE     *
007190*    PARA GUARDAR/IMPRIMIR, NUNCA PARA COMPARAR.                 *
007200 01  WS-SUB-PROMEDIO-EXACTO          PIC S9(09)V9(06) COMP-3.
007210 01  WS-LIMITE-MINIMO-EXACTO         PIC S9(09)V9(06) COMP-3.
007220 01  WS-LIMITE-MAXIMO-EXACTO         PIC S9(09)V9(06) COMP-3.
007230 01  WS-SUB-DIVISOR                  PIC S9(04) COMP.
007300*----------------------------------------------------------------
007400*    REDEFINICION AUXILIAR PARA REDONDEAR EL PROMEDIO A 2       *
007500*    DECIMALES SIN USAR NINGUNA FUNCION DE LIBRERIA             *
007600*----------------------------------------------------------------
007700 01  WS-PROMEDIO-CENTAVOS            PIC S9(11) COMP-3.
007800 01  WS-PROMEDIO-REDEF REDEFINES WS-PROMEDIO-CENTAVOS
007900                                     PIC S9(09)V9(02).
008500 LINKAGE SECTION.
008600 01  LK-TABLA-EMPLEADOS.
008700     05 LK-EMP-CANT                  PIC S9(04) COMP.
008800     05 LK-EMP-TABLA OCCURS 1 TO 2000 TIMES
008900                     DEPENDING ON LK-EMP-CANT
009000                     INDEXED BY LK-EMP-IDX.
009100         COPY OAECEMP0.
009200 01  LK-TABLA-SALARIOS.
009300     05 LK-SAL-CANT                  PIC S9(04) COMP.
009400     05 LK-SAL-TABLA OCCURS 1 TO 2000 TIMES
009500                     DEPENDING ON LK-SAL-CANT
009600                     INDEXED BY LK-SAL-IDX.
009700         COPY OAECSAL0.
009800*****************************************************************
009900*                                                               *
010000*          P R O C E D U R E  D I V I S I O N                   *
010100*                                                               *
010200*****************************************************************
010300 PROCEDURE DIVISION USING LK-TABLA-EMPLEADOS
010400                          LK-TABLA-SALARIOS.
010500*****************************************************************
010600* 1000-INICIO - RECORRE LA TABLA DE EMPLEADOS BUSCANDO GERENTES  *
010700*****************************************************************
010800 1000-INICIO.
010900     MOVE ZERO TO LK-SAL-CANT.
011000     MOVE ZERO TO LK-EMP-IDX.
011100     PERFORM 2000-EVALUAR-UN-EMPLEADO
011200         THRU 2000-EVALUAR-UN-EMPLEADO-EXIT
011300         VARYING LK-EMP-IDX FROM 1 BY 1
011400         UNTIL LK-EMP-IDX > LK-EMP-CANT.
011500     GOBACK.
011600*****************************************************************
011700* 2000 - SI EL EMPLEADO TIENE SUBORDINADOS, EVALUA SU SALARIO    *
011800*****************************************************************
011900 2000-EVALUAR-UN-EMPLEADO.
012000     IF EMP-SUBORDINATE-COUNT(LK-EMP-IDX) > 0
012100         PERFORM 2100-CALCULAR-PROMEDIO
012200             THRU 2100-CALCULAR-PROMEDIO-EXIT
012300         PERFORM 2200-EVALUAR-SALARIO
012400             THRU 2200-EVALUAR-SALARIO-EXIT
012500     END-IF.
012600 2000-EVALUAR-UN-EMPLEADO-EXIT.
012700     EXIT.
012800*****************************************************************
012900* 2100 - PROMEDIO DE SALARIO DE LOS SUBORDINADOS DIRECTOS        *
013000*****************************************************************
013100 2100-CALCULAR-PROMEDIO.
013200     MOVE EMP-SUBORDINATE-SALARY-TOTAL(LK-EMP-IDX) TO WS-SUB-SUMA.
013300     MOVE EMP-SUBORDINATE-COUNT(LK-EMP-IDX) TO WS-SUB-DIVISOR.
013310     COMPUTE WS-SUB-PROMEDIO-EXACTO =
013320         WS-SUB-SUMA / WS-SUB-DIVISOR.
013400     COMPUTE WS-PROMEDIO-CENTAVOS ROUNDED =
013500         (WS-SUB-SUMA / WS-SUB-DIVISOR) * 100.
013550     MOVE WS-PROMEDIO-REDEF TO WS-SUB-PROMEDIO.
013600 2100-CALCULAR-PROMEDIO-EXIT.
013700     EXIT.
013800*****************************************************************
013900* 2200 - COMPARA EL SALARIO DEL GERENTE CONTRA EL PROMEDIO DE    *
013910*         PLENA PRECISION Y ARMA EL HALLAZGO SI CORRESPONDE.     *
013920*         EL PROMEDIO Y LOS LIMITES SOLO SE REDONDEAN A 2        *
013930*         DECIMALES AL GUARDARLOS EN LA TABLA DE SALIDA, NUNCA   *
013940*         ANTES DE LA COMPARACION.                               *
014000*****************************************************************
014200 2200-EVALUAR-SALARIO.
014300     COMPUTE WS-LIMITE-MINIMO-EXACTO =
014400         WS-SUB-PROMEDIO-EXACTO * CT-FACTOR-MINIMO.
014500     COMPUTE WS-LIMITE-MAXIMO-EXACTO =
014600         WS-SUB-PROMEDIO-EXACTO * CT-FACTOR-MAXIMO.
014650     COMPUTE WS-LIMITE-MINIMO ROUNDED = WS-LIMITE-MINIMO-EXACTO.
014660     COMPUTE WS-LIMITE-MAXIMO ROUNDED = WS-LIMITE-MAXIMO-EXACTO.
014700     IF EMP-SALARY(LK-EMP-IDX) < WS-LIMITE-MINIMO-EXACTO
014800         PERFORM 2210-ARMAR-HALLAZGO
014900             THRU 2210-ARMAR-HALLAZGO-EXIT
015000         MOVE 'UNDERPAID' TO SAL-ISSUE-TYPE(LK-SAL-CANT)
015100         COMPUTE SAL-DIFFERENCE(LK-SAL-CANT) ROUNDED =
015200             WS-LIMITE-MINIMO-EXACTO - EMP-SALARY(LK-EMP-IDX)
015300     ELSE
015400         IF EMP-SALARY(LK-EMP-IDX) > WS-LIMITE-MAXIMO-EXACTO
015500             PERFORM 2210-ARMAR-HALLAZGO
015600                 THRU 2210-ARMAR-HALLAZGO-EXIT
015700             MOVE 'OVERPAID ' TO SAL-ISSUE-TYPE(LK-SAL-CANT)
015800             COMPUTE SAL-DIFFERENCE(LK-SAL-CANT) ROUNDED =
015900                 EMP-SALARY(LK-EMP-IDX) - WS-LIMITE-MAXIMO-EXACTO
016000         END-IF
016100     END-IF.
016200 2200-EVALUAR-SALARIO-EXIT.
016300     EXIT.
016400*****************************************************************
016500* 2210 - AGREGA UN NUEVO RENGLON A LA TABLA DE HALLAZGOS DE      *
016600*         SALARIO PARA EL GERENTE ACTUAL                        *
016700*****************************************************************
016800 2210-ARMAR-HALLAZGO.
016900     ADD 1 TO LK-SAL-CANT.
017000     MOVE EMP-ID(LK-EMP-IDX)      TO SAL-MANAGER-ID(LK-SAL-CANT).
017100     MOVE EMP-FULL-NAME(LK-EMP-IDX)
017200                                  TO SAL-MANAGER-NAME(LK-SAL-CANT).
017300     MOVE EMP-SALARY(LK-EMP-IDX)  TO SAL-CURRENT-SALARY(LK-SAL-CANT).
017400     MOVE WS-SUB-PROMEDIO         TO SAL-SUBORD-AVG-SALARY(LK-SAL-CANT).
017500     MOVE WS-LIMITE-MINIMO        TO SAL-EXPECTED-MIN(LK-SAL-CANT).
017600     MOVE WS-LIMITE-MAXIMO        TO SAL-EXPECTED-MAX(LK-SAL-CANT).
017700 2210-ARMAR-HALLAZGO-EXIT.
017800     EXIT.
