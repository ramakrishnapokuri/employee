000100
000200*****************************************************************
000300* Program name:    OA9HIER0.                                    *
000400* Original author: RSILVERA.                                    *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 09/1986    RSILVERA      Initial Version.  Links every        *
001000*                         employee to its manager's subscript   *
001100*                         in the in-memory table.                *
001200* 03/1989    JPACHECO      Called only after the new structural  *
001210*                         validators pass; no longer assumes a   *
001220*                         clean roster on its own.               *
001300* 06/1994    MTORRES       Subordinate count and subordinate     *
001400*                         salary total accumulated per manager   *
001410*                         for the new salary band analyzer.      *
001420* 02/1999    DQUIROGA      Y2K remediation - no date fields in  *
001430*                         this subprogram, review only.        *      Y2K
001440* 08/2002    LMENA         Reviewed for the reporting depth      *
001450*                         analyzer plugged in alongside this     *
001460*                         one; no changes needed here, the       *
001470*                         subscript link is all it consumes.     *
001480* 04/2006    AVEGA         Reviewed alongside the salary compare *
001490*                         fix on ticket 06-044; the subordinate  *
001500*                         salary total this program builds feeds *
001510*                         that average directly, no changes      *
001520*                         needed here.                            *
001530* 11/2007    AVEGA         Reviewed alongside the salary parser  *
001540*                         fix on ticket 2007-1140; no changes    *
001550*                         needed here.                            *
001551* 12/2007    AVEGA         Dropped the three character-view       *
001552*                         REDEFINES over the search subscript,    *
001553*                         the searched id and the manager         *
001554*                         subscript - each was carried for a      *
001555*                         verification listing that was never     *
001556*                         built.  REQ 2007-1188.                  *
001560*****************************************************************
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  OA9HIER0.
002300 AUTHOR. RSILVERA.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 09/1986.
002600 DATE-COMPILED.
002700 SECURITY.  NON-CONFIDENTIAL.
002800*****************************************************************
002900*    ESTE SUBPROGRAMA RECIBE LA TABLA DE EMPLEADOS YA VALIDADA   *
003000*    (SIN IDS DUPLICADOS, SIN GERENTES INEXISTENTES, CON UN      *
003100*    SOLO CEO Y SIN REFERENCIAS CIRCULARES) Y ARMA LA JERARQUIA  *
003200*    EN MEMORIA: PARA CADA EMPLEADO QUE NO ES EL CEO, UBICA EL   *
003300*    SUBINDICE DE SU GERENTE Y ACUMULA EN EL GERENTE LA          *
003400*    CANTIDAD Y LA SUMA DE SALARIOS DE SUS SUBORDINADOS          *
003500*    DIRECTOS.                                                   *
003600*****************************************************************
003700*****************************************************************
003800*                                                               *
003900*          E N V I R O N M E N T  D I V I S I O N               *
004000*                                                               *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600*****************************************************************
004700*                                                               *
004800*          D A T A  D I V I S I O N                             *
004900*                                                               *
005000*****************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------
005400*    SUBINDICES DE TRABAJO PARA LA BUSQUEDA DEL GERENTE
005500*----------------------------------------------------------------
005600 01  WS-EMP-IDX-EXT                  PIC S9(04) COMP.
005700 01  WS-ID-BUSCADO                   PIC 9(09)       VALUE ZERO.
005800 01  WS-SW-ENCONTRADO                PIC X(01)  VALUE 'N'.
005900     88 WS-88-ENCONTRADO                       VALUE 'Y'.
006000 01  WS-GERENTE-SUBSCRIPT            PIC S9(04) COMP VALUE ZERO.
006800 LINKAGE SECTION.
006900 01  LK-TABLA-EMPLEADOS.
007000     05 LK-EMP-CANT                  PIC S9(04) COMP.
007100     05 LK-EMP-TABLA OCCURS 1 TO 2000 TIMES
007200                     DEPENDING ON LK-EMP-CANT
007300                     INDEXED BY LK-EMP-IDX.
007400         COPY OAECEMP0.
007500*****************************************************************
007600*                                                               *
007700*          P R O C E D U R E  D I V I S I O N                   *
007800*                                                               *
007900*****************************************************************
008000 PROCEDURE DIVISION USING LK-TABLA-EMPLEADOS.
008100*****************************************************************
008200* 1000-INICIO - RECORRE LA TABLA Y ENLAZA CADA EMPLEADO          *
008300*****************************************************************
008400 1000-INICIO.
008500     MOVE ZERO TO LK-EMP-IDX.
008600     PERFORM 2000-ENLAZAR-EMPLEADO
008700         THRU 2000-ENLAZAR-EMPLEADO-EXIT
008800         VARYING LK-EMP-IDX FROM 1 BY 1
008900         UNTIL LK-EMP-IDX > LK-EMP-CANT.
009000     GOBACK.
009100*****************************************************************
009200* 2000 - SI EL EMPLEADO NO ES EL CEO, BUSCA A SU GERENTE Y       *
009300*         ACUMULA EN EL GERENTE LA CANTIDAD Y LA SUMA DE         *
009400*         SALARIOS DE SUS SUBORDINADOS DIRECTOS                  *
009500*****************************************************************
009600 2000-ENLAZAR-EMPLEADO.
009700     IF EMP-88-IS-CEO(LK-EMP-IDX)
009800         MOVE ZERO TO EMP-MGR-SUBSCRIPT(LK-EMP-IDX)
009900         GO TO 2000-ENLAZAR-EMPLEADO-EXIT
010000     END-IF.
010100     MOVE EMP-MANAGER-ID(LK-EMP-IDX) TO WS-ID-BUSCADO.
010200     PERFORM 9100-BUSCAR-EMPLEADO-POR-ID
010300         THRU 9100-BUSCAR-EMPLEADO-POR-ID-EXIT.
010400     IF WS-88-ENCONTRADO
010500         MOVE WS-GERENTE-SUBSCRIPT TO EMP-MGR-SUBSCRIPT(LK-EMP-IDX)
010600         ADD 1 TO EMP-SUBORDINATE-COUNT(WS-GERENTE-SUBSCRIPT)
010700         ADD EMP-SALARY(LK-EMP-IDX)
010800             TO EMP-SUBORDINATE-SALARY-TOTAL(WS-GERENTE-SUBSCRIPT)
010900     END-IF.
011000 2000-ENLAZAR-EMPLEADO-EXIT.
011100     EXIT.
011200*****************************************************************
011300* 9100 - BUSQUEDA GENERICA DE UN EMPLEADO POR ID.  RECIBE LA ID  *
011400*         A BUSCAR EN WS-ID-BUSCADO Y DEJA EL SUBINDICE HALLADO  *
011500*         EN WS-GERENTE-SUBSCRIPT Y EL CONMUTADOR                *
011600*         WS-SW-ENCONTRADO EN 'Y' SI LO ENCUENTRA.               *
011700*****************************************************************
011800 9100-BUSCAR-EMPLEADO-POR-ID.
011900     MOVE 'N' TO WS-SW-ENCONTRADO.
012000     MOVE ZERO TO WS-GERENTE-SUBSCRIPT.
012100     MOVE 1 TO WS-EMP-IDX-EXT.
012200     PERFORM 9110-COMPARAR-UN-ID
012300         THRU 9110-COMPARAR-UN-ID-EXIT
012400         VARYING WS-EMP-IDX-EXT FROM 1 BY 1
012500         UNTIL WS-EMP-IDX-EXT > LK-EMP-CANT
012600            OR WS-88-ENCONTRADO.
012700 9100-BUSCAR-EMPLEADO-POR-ID-EXIT.
012800     EXIT.
012900*****************************************************************
013000* 9110 - COMPARA LA ID BUSCADA CONTRA UN EMPLEADO DE LA TABLA    *
013100*****************************************************************
013200 9110-COMPARAR-UN-ID.
013300     IF EMP-ID(WS-EMP-IDX-EXT) = WS-ID-BUSCADO
013400         MOVE 'Y' TO WS-SW-ENCONTRADO
013500         MOVE WS-EMP-IDX-EXT TO WS-GERENTE-SUBSCRIPT
013600     END-IF.
013700 9110-COMPARAR-UN-ID-EXIT.
013800     EXIT.
