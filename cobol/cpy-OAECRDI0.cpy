000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OAECRDI0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA UN HALLAZGO DE         *
000600*               PROFUNDIDAD DE REPORTE EXCESIVA (EMPLEADO        *
000700*               DEMASIADO LEJOS DEL CEO EN LA CADENA DE          *
000800*               GERENTES).                                      *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 1312 POSICIONES.                         *
001300*           PREFIJO  : RDI.                                     *
001400*                                                                *
001900******************************************************************
002000
002100     05 OAECRDI0.
002200         10 RDI-EMPLOYEE-ID               PIC 9(09).
002300         10 RDI-EMPLOYEE-NAME             PIC X(61).
002400         10 RDI-ACTUAL-DEPTH              PIC 9(04).
002500         10 RDI-MAX-ALLOWED-DEPTH         PIC 9(04).
002600         10 RDI-EXCESS-DEPTH              PIC 9(04).
002700         10 RDI-CHAIN-COUNT               PIC S9(04) COMP.
002800         10 RDI-CHAIN OCCURS 20 TIMES
002900                      INDEXED BY RDI-CHAIN-IDX.
003000            15 RDI-CHAIN-NAME             PIC X(61).
003100         10 FILLER                        PIC X(10).
