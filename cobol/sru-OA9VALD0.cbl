000100
000200*****************************************************************
000300* Program name:    OA9VALD0.                                    *
000400* Original author: JPACHECO.                                    *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 03/1989    JPACHECO      Initial Version.  Duplicate ID and   *
001000*                         invalid-manager checks over the       *
001100*                         parsed roster, ahead of hierarchy      *
001200*                         build.                                *
001300* 06/1989    JPACHECO      CEO count check added (0 or many).   *
001400* 11/1991    JPACHECO      Circular reference check added per   *
001500*                         audit finding 91-114.                *
001600* 02/1999    DQUIROGA      Y2K remediation - no date fields in  *
001700*                         this subprogram, review only.        *      Y2K
001750* 11/2007    AVEGA         Empty roster was falling straight    *
001760*                         into the duplicate-ID scan and coming *
001770*                         out clean - no error at all.  Added   *
001780*                         the missing EMPTY-EMPLOYEE-LIST check *
001790*                         ahead of it.  REQ 2007-0932.           *
001795* 11/2007    AVEGA         Error text for 5 of the 6 codes was    *
001796*                         coming out in all caps, out of step     *
001797*                         with the wording help desk hands to     *
001798*                         users on the failed-run listing.        *
001799*                         Recast to match.  REQ 2007-0940.        *
001800* 12/2007    AVEGA         Dropped the character-view REDEFINES  *
001810*                         over the search subscript, the CEO     *
001820*                         count and the circular-check start     *
001830*                         subscript - none were read again       *
001840*                         after their own declaration.  REQ      *
001850*                         2007-1188.                              *
001860*****************************************************************
001960*****************************************************************
002060*                                                               *
002160*          I D E N T I F I C A T I O N  D I V I S I O N         *
002260*                                                               *
002360*****************************************************************
002460 IDENTIFICATION DIVISION.
002560 PROGRAM-ID.  OA9VALD0.
002660 AUTHOR. JPACHECO.
002760 INSTALLATION. IBM Z/OS.
002860 DATE-WRITTEN. 03/1989.
002960 DATE-COMPILED.
003060 SECURITY.  NON-CONFIDENTIAL.
003160*****************************************************************
003260*    ESTE SUBPROGRAMA RECIBE LA LISTA DE EMPLEADOS YA PARSEADA  *
003360*    DEL CSV (JERARQUIA TODAVIA SIN ARMAR) Y CORRE LAS CUATRO   *
003460*    VALIDACIONES ESTRUCTURALES, SIN IMPORTAR EL RESULTADO DE   *
003560*    LAS DEMAS: IDS DUPLICADOS, GERENTE INEXISTENTE, CANTIDAD   *
003660*    DE CEOS (CERO O MAS DE UNO) Y REFERENCIA CIRCULAR EN LA    *
003760*    CADENA DE GERENTES.  TODOS LOS ERRORES ENCONTRADOS SE      *
003860*    ACUMULAN EN LA MISMA TABLA DE SALIDA.                     *
003960*****************************************************************
004060*****************************************************************
004160*                                                               *
004260*          E N V I R O N M E N T  D I V I S I O N               *
004360*                                                               *
004460*****************************************************************
004560 ENVIRONMENT DIVISION.
004660 CONFIGURATION SECTION.
004760 SOURCE-COMPUTER. IBM-370.
004860 OBJECT-COMPUTER. IBM-370.
004960*****************************************************************
005060*                                                               *
005160*          D A T A  D I V I S I O N                             *
005260*                                                               *
005360*****************************************************************
005460 DATA DIVISION.
005560 WORKING-STORAGE SECTION.
005660*----------------------------------------------------------------
005760*    SUBINDICES Y CONMUTADORES DE TRABAJO PARA LAS 4 CHECADAS
005860*----------------------------------------------------------------
005960 01  WS-EMP-IDX-EXT                  PIC S9(04) COMP.
006060 01  WS-SUB-IDX                      PIC S9(04) COMP.
006160 01  WS-SW-ENCONTRADO                PIC X(01)  VALUE 'N'.
006260     88 WS-88-ENCONTRADO                       VALUE 'Y'.
006360 01  WS-MGR-SUBSCRIPT-BUSCADO        PIC S9(04) COMP VALUE ZERO.
006370 01  WS-ID-BUSCADO                   PIC 9(09)       VALUE ZERO.
006460*----------------------------------------------------------------
006560*    CONTADOR Y NOMBRES DE CEO PARA LA CHECADA DE CEO UNICO
006660*----------------------------------------------------------------
006760 01  WS-CEO-CANTIDAD                 PIC S9(04) COMP VALUE ZERO.
006860 01  WS-CEO-PRIMER-NOMBRE            PIC X(61)  VALUE SPACES.
006960 01  WS-CEO-SEGUNDO-NOMBRE           PIC X(61)  VALUE SPACES.
007060*----------------------------------------------------------------
007160*    TABLA DE VISITADOS PARA EL CAMINO DE UN EMPLEADO EN LA      *
007260*    CHECADA DE REFERENCIA CIRCULAR (SE REARMA POR CADA EMPLEADO)*
007360*----------------------------------------------------------------
007460 01  WS-VISITADOS.
007560     05 WS-VIS-CANT                  PIC S9(04) COMP VALUE ZERO.
007660     05 WS-VIS-TABLA OCCURS 1 TO 2000 TIMES
007760                     DEPENDING ON WS-VIS-CANT
007860                     INDEXED BY WS-VIS-IDX.
007960         10 WS-VIS-SUBSCRIPT         PIC S9(04) COMP.
008060 01  WS-CURSOR-IDX                   PIC S9(04) COMP.
008160 01  WS-INICIO-IDX                   PIC S9(04) COMP.
008260 01  WS-SW-TOPE-CEO                  PIC X(01)  VALUE 'N'.
008360     88 WS-88-TOPE-CEO                        VALUE 'Y'.
008460 01  WS-SW-TOPE-SIN-GERENTE          PIC X(01)  VALUE 'N'.
008560     88 WS-88-TOPE-SIN-GERENTE                VALUE 'Y'.
008660 01  WS-SW-CICLO-HALLADO             PIC X(01)  VALUE 'N'.
008760     88 WS-88-CICLO-HALLADO                   VALUE 'Y'.
008860 LINKAGE SECTION.
008960 01  LK-TABLA-EMPLEADOS.
009060     05 LK-EMP-CANT                  PIC S9(04) COMP.
009160     05 LK-EMP-TABLA OCCURS 1 TO 2000 TIMES
009260                     DEPENDING ON LK-EMP-CANT
009360                     INDEXED BY LK-EMP-IDX.
009460         COPY OAECEMP0.
009560 01  LK-TABLA-ERRORES.
009660     05 LK-ERR-CANT                  PIC S9(04) COMP.
009760     05 LK-ERR-TABLA OCCURS 1 TO 500 TIMES
009860                     DEPENDING ON LK-ERR-CANT
009960                     INDEXED BY LK-ERR-IDX.
010060         COPY OAECVAL0.
010160*****************************************************************
010260*                                                               *
010360*          P R O C E D U R E  D I V I S I O N                   *
010460*                                                               *
010560*****************************************************************
010660 PROCEDURE DIVISION USING LK-TABLA-EMPLEADOS
010760                          LK-TABLA-ERRORES.
010860*****************************************************************
010960* 1000-INICIO - CORRE LAS CUATRO VALIDACIONES, UNA INDEPENDIENTE *
011060*         DE LA OTRA, Y ACUMULA TODOS LOS ERRORES JUNTOS         *
011160*****************************************************************
011260 1000-INICIO.
011360     MOVE ZERO TO LK-ERR-CANT.
011460     PERFORM 2000-VALIDAR-DUPLICADOS
011560         THRU 2000-VALIDAR-DUPLICADOS-EXIT.
011660     PERFORM 3000-VALIDAR-GERENTES
011760         THRU 3000-VALIDAR-GERENTES-EXIT.
011860     PERFORM 4000-VALIDAR-CEO
011960         THRU 4000-VALIDAR-CEO-EXIT.
012060     PERFORM 5000-VALIDAR-CIRCULAR
012160         THRU 5000-VALIDAR-CIRCULAR-EXIT.
012260     GOBACK.
012360*****************************************************************
012370* 2000 - SI NO LLEGO NINGUN EMPLEADO, ARMA EL ERROR DE LISTA      *
012380*         VACIA Y NO CORRE LA CHECADA DE DUPLICADOS.  SI LLEGO    *
012390*         AL MENOS UNO, CORRE LA VALIDACION DE IDS DUPLICADOS:    *
012400*         UNA ID REPETIDA DA UN SOLO ERROR, SIN IMPORTAR CUANTAS  *
012410*         VECES SE REPITA.                                        *
012420*****************************************************************
012430 2000-VALIDAR-DUPLICADOS.
012440     IF LK-EMP-CANT = ZERO
012450         PERFORM 2005-ARMAR-ERROR-LISTA-VACIA
012460             THRU 2005-ARMAR-ERROR-LISTA-VACIA-EXIT
012470         GO TO 2000-VALIDAR-DUPLICADOS-EXIT
012480     END-IF.
012490     MOVE ZERO TO LK-EMP-IDX.
012500     PERFORM 2010-VERIFICAR-UN-EMPLEADO
012510         THRU 2010-VERIFICAR-UN-EMPLEADO-EXIT
012520         VARYING LK-EMP-IDX FROM 1 BY 1
012530         UNTIL LK-EMP-IDX > LK-EMP-CANT.
012540 2000-VALIDAR-DUPLICADOS-EXIT.
012550     EXIT.
012560*****************************************************************
012570* 2005 - AGREGA EL ERROR DE LISTA DE EMPLEADOS VACIA A LA TABLA   *
012580*         DE SALIDA                                               *
012590*****************************************************************
012600 2005-ARMAR-ERROR-LISTA-VACIA.
012610     IF LK-ERR-CANT < 500
012620         ADD 1 TO LK-ERR-CANT
012630         MOVE 'EMPTY-EMPLOYEE-LIST' TO VAL-CODE(LK-ERR-CANT)
012640         MOVE 'No employee records found'
012650             TO VAL-MESSAGE(LK-ERR-CANT)
012660     END-IF.
012670 2005-ARMAR-ERROR-LISTA-VACIA-EXIT.
012680     EXIT.
012690*****************************************************************
012700* 2010 - SI LA ID DEL EMPLEADO ACTUAL YA SALIO ANTES EN LA       *
012710*         TABLA, SE OMITE (YA FUE CONTADA).  SI NO SALIO ANTES  *
013860*         Y SALE MAS ADELANTE, SE ARMA UN SOLO ERROR.            *
013960*****************************************************************
014060 2010-VERIFICAR-UN-EMPLEADO.
014160     MOVE 'N' TO WS-SW-ENCONTRADO.
014260     IF LK-EMP-IDX > 1
014360         MOVE 1 TO WS-SUB-IDX
014460         PERFORM 2011-COMPARAR-ANTERIOR
014560             THRU 2011-COMPARAR-ANTERIOR-EXIT
014660             VARYING WS-SUB-IDX FROM 1 BY 1
014760             UNTIL WS-SUB-IDX >= LK-EMP-IDX
014860                OR WS-88-ENCONTRADO
014960     END-IF.
015060     IF WS-88-ENCONTRADO
015160         GO TO 2010-VERIFICAR-UN-EMPLEADO-EXIT
015260     END-IF.
015360     MOVE 'N' TO WS-SW-ENCONTRADO.
015460     IF LK-EMP-IDX < LK-EMP-CANT
015560         MOVE LK-EMP-IDX TO WS-SUB-IDX
015660         PERFORM 2012-COMPARAR-SIGUIENTE
015760             THRU 2012-COMPARAR-SIGUIENTE-EXIT
015860             VARYING WS-SUB-IDX FROM LK-EMP-IDX BY 1
015960             UNTIL WS-SUB-IDX > LK-EMP-CANT
016060                OR WS-88-ENCONTRADO
016160     END-IF.
016260     IF WS-88-ENCONTRADO
016360         PERFORM 2020-ARMAR-ERROR-DUPLICADO
016460             THRU 2020-ARMAR-ERROR-DUPLICADO-EXIT
016560     END-IF.
016660 2010-VERIFICAR-UN-EMPLEADO-EXIT.
016760     EXIT.
016860*****************************************************************
016960* 2011 - COMPARA CONTRA UN EMPLEADO ANTERIOR EN LA TABLA         *
017060*****************************************************************
017160 2011-COMPARAR-ANTERIOR.
017260     IF EMP-ID(WS-SUB-IDX) = EMP-ID(LK-EMP-IDX)
017360         MOVE 'Y' TO WS-SW-ENCONTRADO
017460     END-IF.
017560 2011-COMPARAR-ANTERIOR-EXIT.
017660     EXIT.
017760*****************************************************************
017860* 2012 - COMPARA CONTRA UN EMPLEADO SIGUIENTE EN LA TABLA        *
017960*****************************************************************
018060 2012-COMPARAR-SIGUIENTE.
018160     IF WS-SUB-IDX NOT = LK-EMP-IDX
018260         IF EMP-ID(WS-SUB-IDX) = EMP-ID(LK-EMP-IDX)
018360             MOVE 'Y' TO WS-SW-ENCONTRADO
018460         END-IF
018560     END-IF.
018660 2012-COMPARAR-SIGUIENTE-EXIT.
018760     EXIT.
018860*****************************************************************
018960* 2020 - AGREGA EL ERROR DE ID DUPLICADO A LA TABLA DE SALIDA    *
019060*****************************************************************
019160 2020-ARMAR-ERROR-DUPLICADO.
019260     IF LK-ERR-CANT < 500
019360         ADD 1 TO LK-ERR-CANT
019460         MOVE 'UNIQUE-ID-VIOLATION' TO VAL-CODE(LK-ERR-CANT)
019560         MOVE SPACES TO VAL-MESSAGE(LK-ERR-CANT)
019660         STRING 'Duplicate employee ID found: '
019760                EMP-ID(LK-EMP-IDX)     DELIMITED BY SIZE
019860             INTO VAL-MESSAGE(LK-ERR-CANT)
019960     END-IF.
020060 2020-ARMAR-ERROR-DUPLICADO-EXIT.
020160     EXIT.
020260*****************************************************************
020360* 3000 - VALIDACION DE GERENTE INEXISTENTE.  TODO EMPLEADO CON   *
020460*         GERENTE INFORMADO DEBE TENER ESE GERENTE EN LA TABLA.  *
020560*****************************************************************
020660 3000-VALIDAR-GERENTES.
020760     MOVE ZERO TO LK-EMP-IDX.
020860     PERFORM 3010-VERIFICAR-UN-GERENTE
020960         THRU 3010-VERIFICAR-UN-GERENTE-EXIT
021060         VARYING LK-EMP-IDX FROM 1 BY 1
021160         UNTIL LK-EMP-IDX > LK-EMP-CANT.
021260 3000-VALIDAR-GERENTES-EXIT.
021360     EXIT.
021460*****************************************************************
021560* 3010 - SI EL EMPLEADO TIENE GERENTE INFORMADO, LO BUSCA EN LA  *
021660*         TABLA; SI NO APARECE, ARMA EL ERROR MANAGER-NOT-FOUND  *
021760*****************************************************************
021860 3010-VERIFICAR-UN-GERENTE.
021960     IF NOT EMP-88-IS-CEO(LK-EMP-IDX)
022010         MOVE EMP-MANAGER-ID(LK-EMP-IDX) TO WS-ID-BUSCADO
022060         PERFORM 9100-BUSCAR-EMPLEADO-POR-ID
022160             THRU 9100-BUSCAR-EMPLEADO-POR-ID-EXIT
022260         IF NOT WS-88-ENCONTRADO
022360             PERFORM 3020-ARMAR-ERROR-GERENTE
022460                 THRU 3020-ARMAR-ERROR-GERENTE-EXIT
022560         END-IF
022660     END-IF.
022760 3010-VERIFICAR-UN-GERENTE-EXIT.
022860     EXIT.
022960*****************************************************************
023060* 3020 - AGREGA EL ERROR DE GERENTE NO ENCONTRADO A LA TABLA     *
023160*****************************************************************
023260 3020-ARMAR-ERROR-GERENTE.
023360     IF LK-ERR-CANT < 500
023460         ADD 1 TO LK-ERR-CANT
023560         MOVE 'MANAGER-NOT-FOUND  ' TO VAL-CODE(LK-ERR-CANT)
023660         MOVE SPACES TO VAL-MESSAGE(LK-ERR-CANT)
023760         STRING 'Manager ID ' EMP-MANAGER-ID(LK-EMP-IDX)
023860                ' not found for employee '
023960                EMP-FULL-NAME(LK-EMP-IDX) DELIMITED BY SPACE
024060                ' (ID: ' EMP-ID(LK-EMP-IDX) ')'
024160                DELIMITED BY SIZE
024260             INTO VAL-MESSAGE(LK-ERR-CANT)
024360     END-IF.
024460 3020-ARMAR-ERROR-GERENTE-EXIT.
024560     EXIT.
024660*****************************************************************
024760* 4000 - VALIDACION DE CANTIDAD DE CEOS (DEBE HABER EXACTAMENTE  *
024860*         UNO; CERO O MAS DE UNO SON ERROR)                     *
024960*****************************************************************
025060 4000-VALIDAR-CEO.
025160     MOVE ZERO   TO WS-CEO-CANTIDAD.
025260     MOVE SPACES TO WS-CEO-PRIMER-NOMBRE WS-CEO-SEGUNDO-NOMBRE.
025360     MOVE ZERO TO LK-EMP-IDX.
025460     PERFORM 4010-CONTAR-UN-CEO
025560         THRU 4010-CONTAR-UN-CEO-EXIT
025660         VARYING LK-EMP-IDX FROM 1 BY 1
025760         UNTIL LK-EMP-IDX > LK-EMP-CANT.
025860     IF WS-CEO-CANTIDAD = ZERO
025960         PERFORM 4020-ARMAR-ERROR-SIN-CEO
026060             THRU 4020-ARMAR-ERROR-SIN-CEO-EXIT
026160     ELSE
026260         IF WS-CEO-CANTIDAD > 1
026360             PERFORM 4030-ARMAR-ERROR-VARIOS-CEO
026460                 THRU 4030-ARMAR-ERROR-VARIOS-CEO-EXIT
026560         END-IF
026660     END-IF.
026760 4000-VALIDAR-CEO-EXIT.
026860     EXIT.
026960*****************************************************************
027060* 4010 - SI EL EMPLEADO NO TIENE GERENTE, CUENTA COMO CEO Y      *
027160*         GUARDA SU NOMBRE SI ES EL PRIMERO O EL SEGUNDO HALLADO *
027260*****************************************************************
027360 4010-CONTAR-UN-CEO.
027460     IF EMP-88-IS-CEO(LK-EMP-IDX)
027560         ADD 1 TO WS-CEO-CANTIDAD
027660         IF WS-CEO-CANTIDAD = 1
027760             MOVE EMP-FULL-NAME(LK-EMP-IDX) TO WS-CEO-PRIMER-NOMBRE
027860         ELSE
027960             IF WS-CEO-CANTIDAD = 2
028060                 MOVE EMP-FULL-NAME(LK-EMP-IDX)
028160                     TO WS-CEO-SEGUNDO-NOMBRE
028260             END-IF
028360         END-IF
028460     END-IF.
028560 4010-CONTAR-UN-CEO-EXIT.
028660     EXIT.
028760*****************************************************************
028860* 4020 - AGREGA EL ERROR NO-CEO-FOUND A LA TABLA DE SALIDA       *
028960*****************************************************************
029060 4020-ARMAR-ERROR-SIN-CEO.
029160     IF LK-ERR-CANT < 500
029260         ADD 1 TO LK-ERR-CANT
029360         MOVE 'NO-CEO-FOUND       ' TO VAL-CODE(LK-ERR-CANT)
029460         MOVE 'No CEO found (no employee without manager)'
029560             TO VAL-MESSAGE(LK-ERR-CANT)
029660     END-IF.
029760 4020-ARMAR-ERROR-SIN-CEO-EXIT.
029860     EXIT.
029960*****************************************************************
030060* 4030 - AGREGA EL ERROR MULTIPLE-CEOS A LA TABLA DE SALIDA      *
030160*****************************************************************
030260 4030-ARMAR-ERROR-VARIOS-CEO.
030360     IF LK-ERR-CANT < 500
030460         ADD 1 TO LK-ERR-CANT
030560         MOVE 'MULTIPLE-CEOS      ' TO VAL-CODE(LK-ERR-CANT)
030660         MOVE SPACES TO VAL-MESSAGE(LK-ERR-CANT)
030760         STRING 'Multiple CEOs found: '
030860                WS-CEO-PRIMER-NOMBRE  DELIMITED BY SPACE
030960                ' and '                DELIMITED BY SIZE
031060                WS-CEO-SEGUNDO-NOMBRE DELIMITED BY SPACE
031160             INTO VAL-MESSAGE(LK-ERR-CANT)
031260     END-IF.
031360 4030-ARMAR-ERROR-VARIOS-CEO-EXIT.
031460     EXIT.
031560*****************************************************************
031660* 5000 - VALIDACION DE REFERENCIA CIRCULAR EN LA CADENA DE       *
031760*         GERENTES.  UN EMPLEADO YA CONFIRMADO EN UN CICLO       *
031860*         ANTERIOR SE OMITE (EMP-CYCLE-FLAG).                    *
031960*****************************************************************
032060 5000-VALIDAR-CIRCULAR.
032160     MOVE ZERO TO LK-EMP-IDX.
032260     PERFORM 5010-EVALUAR-UN-EMPLEADO
032360         THRU 5010-EVALUAR-UN-EMPLEADO-EXIT
032460         VARYING LK-EMP-IDX FROM 1 BY 1
032560         UNTIL LK-EMP-IDX > LK-EMP-CANT.
032660 5000-VALIDAR-CIRCULAR-EXIT.
032760     EXIT.
032860*****************************************************************
032960* 5010 - CAMINA LA CADENA DE GERENTES A PARTIR DE UN EMPLEADO,   *
033060*         MARCANDO LOS VISITADOS, HASTA TOPAR CON EL CEO, UN     *
033160*         GERENTE INEXISTENTE, O UN EMPLEADO YA VISITADO EN EL   *
033260*         MISMO CAMINO (LO QUE CIERRA EL CICLO)                  *
033360*****************************************************************
033460 5010-EVALUAR-UN-EMPLEADO.
033560     IF EMP-88-NOT-IN-CYCLE(LK-EMP-IDX)
033660         MOVE LK-EMP-IDX TO WS-INICIO-IDX
033760         MOVE LK-EMP-IDX TO WS-CURSOR-IDX
033860         MOVE 'N' TO WS-SW-TOPE-CEO
033960         MOVE 'N' TO WS-SW-TOPE-SIN-GERENTE
034060         MOVE 'N' TO WS-SW-CICLO-HALLADO
034160         MOVE ZERO TO WS-VIS-CANT
034260         ADD 1 TO WS-VIS-CANT
034360         MOVE LK-EMP-IDX TO WS-VIS-SUBSCRIPT(WS-VIS-CANT)
034460         PERFORM 5020-CAMINAR-UN-NIVEL
034560             THRU 5020-CAMINAR-UN-NIVEL-EXIT
034660             UNTIL WS-88-TOPE-CEO
034760                OR WS-88-TOPE-SIN-GERENTE
034860                OR WS-88-CICLO-HALLADO
034960         IF WS-88-CICLO-HALLADO
035060             PERFORM 5040-MARCAR-VISITADOS
035160                 THRU 5040-MARCAR-VISITADOS-EXIT
035260             PERFORM 5050-ARMAR-ERROR-CIRCULAR
035360                 THRU 5050-ARMAR-ERROR-CIRCULAR-EXIT
035460         END-IF
035560     END-IF.
035660 5010-EVALUAR-UN-EMPLEADO-EXIT.
035760     EXIT.
035860*****************************************************************
035960* 5020 - AVANZA UN NIVEL EN LA CADENA A PARTIR DEL CURSOR         *
036060*****************************************************************
036160 5020-CAMINAR-UN-NIVEL.
036260     IF EMP-88-IS-CEO(WS-CURSOR-IDX)
036360         MOVE 'Y' TO WS-SW-TOPE-CEO
036460         GO TO 5020-CAMINAR-UN-NIVEL-EXIT
036560     END-IF.
036660     MOVE 'N' TO WS-SW-ENCONTRADO.
036710     MOVE EMP-MANAGER-ID(WS-CURSOR-IDX) TO WS-ID-BUSCADO.
036760     PERFORM 9100-BUSCAR-EMPLEADO-POR-ID
036860         THRU 9100-BUSCAR-EMPLEADO-POR-ID-EXIT.
036960     IF NOT WS-88-ENCONTRADO
037060         MOVE 'Y' TO WS-SW-TOPE-SIN-GERENTE
037160         GO TO 5020-CAMINAR-UN-NIVEL-EXIT
037260     END-IF.
037360     MOVE 'N' TO WS-SW-ENCONTRADO.
037460     MOVE 1 TO WS-SUB-IDX.
037560     PERFORM 5030-COMPARAR-VISITADO
037660         THRU 5030-COMPARAR-VISITADO-EXIT
037760         VARYING WS-SUB-IDX FROM 1 BY 1
037860         UNTIL WS-SUB-IDX > WS-VIS-CANT
037960            OR WS-88-ENCONTRADO.
038060     IF WS-88-ENCONTRADO
038160         MOVE 'Y' TO WS-SW-CICLO-HALLADO
038260     ELSE
038360         ADD 1 TO WS-VIS-CANT
038460         MOVE WS-MGR-SUBSCRIPT-BUSCADO
038560             TO WS-VIS-SUBSCRIPT(WS-VIS-CANT)
038660         MOVE WS-MGR-SUBSCRIPT-BUSCADO TO WS-CURSOR-IDX
038760     END-IF.
038860 5020-CAMINAR-UN-NIVEL-EXIT.
038960     EXIT.
039060*****************************************************************
039160* 5030 - COMPARA EL GERENTE HALLADO CONTRA UN VISITADO ANTERIOR  *
039260*****************************************************************
039360 5030-COMPARAR-VISITADO.
039460     IF WS-VIS-SUBSCRIPT(WS-SUB-IDX) = WS-MGR-SUBSCRIPT-BUSCADO
039560         MOVE 'Y' TO WS-SW-ENCONTRADO
039660     END-IF.
039760 5030-COMPARAR-VISITADO-EXIT.
039860     EXIT.
039960*****************************************************************
040060* 5040 - MARCA TODOS LOS EMPLEADOS VISITADOS EN ESTE CAMINO      *
040160*         COMO PARTE DE UN CICLO YA CONFIRMADO                   *
040260*****************************************************************
040360 5040-MARCAR-VISITADOS.
040460     MOVE 1 TO WS-VIS-IDX.
040560     PERFORM 5041-MARCAR-UN-VISITADO
040660         THRU 5041-MARCAR-UN-VISITADO-EXIT
040760         VARYING WS-VIS-IDX FROM 1 BY 1
040860         UNTIL WS-VIS-IDX > WS-VIS-CANT.
040960 5040-MARCAR-VISITADOS-EXIT.
041060     EXIT.
041160*****************************************************************
041260* 5041 - MARCA UN EMPLEADO VISITADO COMO PARTE DE UN CICLO       *
041360*****************************************************************
041460 5041-MARCAR-UN-VISITADO.
041560     MOVE 'Y' TO EMP-CYCLE-FLAG(WS-VIS-SUBSCRIPT(WS-VIS-IDX)).
041660 5041-MARCAR-UN-VISITADO-EXIT.
041760     EXIT.
041860*****************************************************************
041960* 5050 - AGREGA EL ERROR CIRCULAR-REFERENCE A LA TABLA DE SALIDA *
042060*****************************************************************
042160 5050-ARMAR-ERROR-CIRCULAR.
042260     IF LK-ERR-CANT < 500
042360         ADD 1 TO LK-ERR-CANT
042460         MOVE 'CIRCULAR-REFERENCE ' TO VAL-CODE(LK-ERR-CANT)
042560         MOVE SPACES TO VAL-MESSAGE(LK-ERR-CANT)
042660         STRING 'Circular reference detected: '
042760                EMP-FULL-NAME(WS-INICIO-IDX) DELIMITED BY SPACE
042860                ' (ID: '  EMP-ID(WS-INICIO-IDX)
042960                ') has manager chain leading back to ID '
043060                EMP-ID(WS-MGR-SUBSCRIPT-BUSCADO)
043160                DELIMITED BY SIZE
043260             INTO VAL-MESSAGE(LK-ERR-CANT)
043360     END-IF.
043460 5050-ARMAR-ERROR-CIRCULAR-EXIT.
043560     EXIT.
043660*****************************************************************
043760* 9100 - BUSQUEDA GENERICA DE UN EMPLEADO POR ID.  RECIBE LA ID  *
044060*         A BUSCAR EN WS-ID-BUSCADO Y DEJA EL SUBINDICE HALLADO  *
044160*         EN WS-MGR-SUBSCRIPT-BUSCADO Y EL CONMUTADOR            *
044260*         WS-SW-ENCONTRADO EN 'Y' SI LO ENCUENTRA.  SE USA TANTO *
044360*         DESDE 3010 COMO DESDE 5020.                            *
044760*****************************************************************
044860 9100-BUSCAR-EMPLEADO-POR-ID.
044960     MOVE 'N' TO WS-SW-ENCONTRADO.
045060     MOVE ZERO TO WS-MGR-SUBSCRIPT-BUSCADO.
045460     MOVE 1 TO WS-EMP-IDX-EXT.
045560     PERFORM 9110-COMPARAR-UN-ID
045660         THRU 9110-COMPARAR-UN-ID-EXIT
045760         VARYING WS-EMP-IDX-EXT FROM 1 BY 1
045860         UNTIL WS-EMP-IDX-EXT > LK-EMP-CANT
045960            OR WS-88-ENCONTRADO.
046060 9100-BUSCAR-EMPLEADO-POR-ID-EXIT.
046160     EXIT.
046260*****************************************************************
046360* 9110 - COMPARA LA ID BUSCADA CONTRA UN EMPLEADO DE LA TABLA    *
046460*****************************************************************
046560 9110-COMPARAR-UN-ID.
046660     IF EMP-ID(WS-EMP-IDX-EXT) = WS-ID-BUSCADO
046760         MOVE 'Y' TO WS-SW-ENCONTRADO
046860         MOVE WS-EMP-IDX-EXT TO WS-MGR-SUBSCRIPT-BUSCADO
046960     END-IF.
047960 9110-COMPARAR-UN-ID-EXIT.
048060     EXIT.
