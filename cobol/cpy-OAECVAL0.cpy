000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OAECVAL0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA UN ERROR DE            *
000600*               VALIDACION DETECTADO SOBRE EL CONJUNTO DE        *
000700*               EMPLEADOS, ANTES DE ARMAR LA JERARQUIA.          *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 149 POSICIONES.                          *
001200*           PREFIJO  : VAL.                                     *
001300*                                                                *
001800******************************************************************
001900
002000     05 OAECVAL0.
002100         10 VAL-CODE                      PIC X(20).
002200            88 VAL-88-EMPTY-LIST                    VALUE
002300                                           'EMPTY-EMPLOYEE-LIST'.
002400            88 VAL-88-DUP-ID                        VALUE
002500                                           'UNIQUE-ID-VIOLATION'.
002600            88 VAL-88-MGR-NOT-FOUND                 VALUE
002700                                           'MANAGER-NOT-FOUND  '.
002800            88 VAL-88-MULTI-CEO                     VALUE
002900                                           'MULTIPLE-CEOS      '.
003000            88 VAL-88-NO-CEO                        VALUE
003100                                           'NO-CEO-FOUND       '.
003200            88 VAL-88-CIRCULAR                      VALUE
003300                                           'CIRCULAR-REFERENCE '.
003400         10 VAL-MESSAGE                   PIC X(120).
003500         10 FILLER                        PIC X(09).
