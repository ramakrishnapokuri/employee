000100
000200*****************************************************************
000300* Program name:    OA1C1000.                                    *
000400* Original author: RSILVERA.                                    *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 09/1986    RSILVERA      Initial Version.  Banner, summary and *
001000*                         salary band sections.                 *
001100* 08/2002    LMENA         Reporting-line-too-long section       *
001200*                         added ahead of the closing banner.     *
001300* 03/2005    AVEGA         Currency fields changed to floating   *
001400*                         dollar sign, matches new report specs. *
001410* 11/2005    AVEGA         Reporting-line "Chain:" build was     *
001420*                         re-copying the whole 132-byte work     *
001430*                         line into itself on every link, losing *
001440*                         the appended name past the printed     *
001450*                         text.  Now builds with a running       *
001460*                         STRING pointer.  REQ 2005-1187.        *
001470* 12/2007    AVEGA         Dropped the character-view REDEFINES  *
001471*                         over the chain-link subscript, the     *
001472*                         edited summary counter and the armed   *
001473*                         report line - none were read again     *
001474*                         after their own declaration.  REQ      *
001475*                         2007-1188.                              *
001500*****************************************************************
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  OA1C1000.
002300 AUTHOR. RSILVERA.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 09/1986.
002600 DATE-COMPILED.
002700 SECURITY.  NON-CONFIDENTIAL.
002800*****************************************************************
002900*    ESTE SUBPROGRAMA ARMA, LINEA POR LINEA, EL REPORTE DE       *
003000*    ANALISIS DE ESTRUCTURA ORGANICA: BANNER, RESUMEN, HALLAZGOS *
003100*    DE SUB-PAGO, HALLAZGOS DE SOBRE-PAGO, HALLAZGOS DE          *
003200*    PROFUNDIDAD DE REPORTE EXCESIVA Y PIE DE CIERRE.  LAS       *
003300*    LINEAS ARMADAS SE DEJAN EN LA TABLA DE SALIDA; EL PROGRAMA  *
003400*    PRINCIPAL ES QUIEN LAS ESCRIBE AL ARCHIVO DE SALIDA.        *
003500*****************************************************************
003600*****************************************************************
003700*                                                               *
003800*          E N V I R O N M E N T  D I V I S I O N               *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500*****************************************************************
004600*                                                               *
004700*          D A T A  D I V I S I O N                             *
004800*                                                               *
004900*****************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------
005300*    LITERALES FIJOS DE FORMATO DEL REPORTE
005400*----------------------------------------------------------------
005500 01  WS-SEPARADOR                    PIC X(70) VALUE ALL '='.
005600 01  WS-TITULO-CENTRADO              PIC X(70) VALUE
005700     '          EMPLOYEE ORGANIZATIONAL STRUCTURE ANALYSIS REPORT
005800-    '         '.
005900*----------------------------------------------------------------
006000*    LINEA DE TRABAJO PARA ARMAR CADA RENGLON DEL REPORTE
006100*----------------------------------------------------------------
006200 01  WS-LINEA-ARMADA                 PIC X(132) VALUE SPACES.
006300*----------------------------------------------------------------
006400*    EDICION DE MONTOS (SIGNO DE MONEDA FLOTANTE, SIN CEROS A
006500*    IZQUIERDA, CON SEPARADOR DE MILES)
006600*----------------------------------------------------------------
006700 01  WS-MONTO-EDITADO                PIC $$$,$$$,$$9.99.
006800*----------------------------------------------------------------
006900*    AREA DE TRABAJO PARA RECORTAR ESPACIOS A IZQUIERDA DE UN     *
007000*    MONTO YA EDITADO (VIA INSPECT, SIN USAR FUNCIONES)          *
007100*----------------------------------------------------------------
007200 01  WS-TRIM-WORK                    PIC X(20).
007300 01  WS-TRIM-TEMP                    PIC X(20).
007400 01  WS-TRIM-LEAD                    PIC S9(04) COMP.
007500 01  WS-TRIM-LEN                     PIC S9(04) COMP.
007600 01  WS-MONTO-RECORTADO              PIC X(20).
007650 01  WS-MONTO-RECORTADO-MINIMO       PIC X(20).
007700*----------------------------------------------------------------
007800*    SUBINDICES Y CONMUTADORES DE TRABAJO
007900*----------------------------------------------------------------
008000 01  WS-SAL-IDX-EXT                  PIC S9(04) COMP.
008100 01  WS-RDI-IDX-EXT                  PIC S9(04) COMP.
008200 01  WS-CADENA-IDX-EXT               PIC S9(04) COMP.
008290 01  WS-LINEA-PUNTERO                PIC S9(04) COMP.
008300 01  WS-SW-HAY-HALLAZGOS             PIC X(01)  VALUE 'N'.
008400     88 WS-88-HAY-HALLAZGOS                    VALUE 'Y'.
008500*----------------------------------------------------------------
008600*    NUMEROS EDITADOS SIN SIGNO PARA EL BLOQUE DE RESUMEN         *
008700*----------------------------------------------------------------
008800 01  WS-CONTADOR-EDITADO             PIC ZZZ,ZZZ,ZZ9.
008810 01  WS-CONTADOR-RECORTADO           PIC X(11)  VALUE SPACES.
009600 LINKAGE SECTION.
009700 01  LK-TABLA-EMPLEADOS.
009800     05 LK-EMP-CANT                  PIC S9(04) COMP.
009900     05 LK-EMP-TABLA OCCURS 1 TO 2000 TIMES
010000                     DEPENDING ON LK-EMP-CANT
010100                     INDEXED BY LK-EMP-IDX.
010200         COPY OAECEMP0.
010300 01  LK-TABLA-SALARIOS.
010400     05 LK-SAL-CANT                  PIC S9(04) COMP.
010500     05 LK-SAL-TABLA OCCURS 1 TO 2000 TIMES
010600                     DEPENDING ON LK-SAL-CANT
010700                     INDEXED BY LK-SAL-IDX.
010800         COPY OAECSAL0.
010900 01  LK-TABLA-PROFUNDIDAD.
011000     05 LK-RDI-CANT                  PIC S9(04) COMP.
011100     05 LK-RDI-TABLA OCCURS 1 TO 2000 TIMES
011200                     DEPENDING ON LK-RDI-CANT
011300                     INDEXED BY LK-RDI-IDX.
011400         COPY OAECRDI0.
011500 01  LK-TOTALES-REPORTE.
011600     COPY OAECRPT0.
011700 01  LK-TABLA-REPORTE.
011800     05 LK-RPT-LINEA-CANT            PIC S9(04) COMP.
011900     05 LK-RPT-LINEA-TABLA OCCURS 1 TO 3000 TIMES
012000                     DEPENDING ON LK-RPT-LINEA-CANT
012100                     INDEXED BY LK-RPT-LINEA-IDX.
012200         COPY OAECLIN0.
012300*****************************************************************
012400*                                                               *
012500*          P R O C E D U R E  D I V I S I O N                   *
012600*                                                               *
012700*****************************************************************
012800 PROCEDURE DIVISION USING LK-TABLA-EMPLEADOS
012900                          LK-TABLA-SALARIOS
013000                          LK-TABLA-PROFUNDIDAD
013100                          LK-TOTALES-REPORTE
013200                          LK-TABLA-REPORTE.
013300*****************************************************************
013400* 1000-INICIO - ARMA LAS SEIS SECCIONES DEL REPORTE, EN ORDEN     *
013500*****************************************************************
013600 1000-INICIO.
013700     MOVE ZERO TO LK-RPT-LINEA-CANT.
013800     PERFORM 2000-ARMAR-BANNER
013900         THRU 2000-ARMAR-BANNER-EXIT.
014000     PERFORM 3000-ARMAR-RESUMEN
014100         THRU 3000-ARMAR-RESUMEN-EXIT.
014200     PERFORM 4000-ARMAR-SECCION-UNDERPAID
014300         THRU 4000-ARMAR-SECCION-UNDERPAID-EXIT.
014400     PERFORM 5000-ARMAR-SECCION-OVERPAID
014500         THRU 5000-ARMAR-SECCION-OVERPAID-EXIT.
014600     PERFORM 6000-ARMAR-SECCION-PROFUNDIDAD
014700         THRU 6000-ARMAR-SECCION-PROFUNDIDAD-EXIT.
014800     PERFORM 7000-ARMAR-PIE
014900         THRU 7000-ARMAR-PIE-EXIT.
015000     GOBACK.
015100*****************************************************************
015200* 2000 - SECCION 1: BANNER DE ENCABEZADO                        *
015300*****************************************************************
015400 2000-ARMAR-BANNER.
015500     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
015600     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
015700     MOVE WS-TITULO-CENTRADO TO WS-LINEA-ARMADA.
015800     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
015900     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
016000     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
016100     MOVE SPACES TO WS-LINEA-ARMADA.
016200     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
016300 2000-ARMAR-BANNER-EXIT.
016400     EXIT.
016500*****************************************************************
016600* 3000 - SECCION 2: RESUMEN CON LOS TOTALES DE LA CORRIDA        *
016700*****************************************************************
016800 3000-ARMAR-RESUMEN.
016900     MOVE SPACES TO WS-LINEA-ARMADA.
017000     STRING 'SUMMARY' DELIMITED BY SIZE INTO WS-LINEA-ARMADA.
017100     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
017200     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
017300     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
017400     MOVE SPACES TO WS-LINEA-ARMADA.
017500     MOVE RPT-TOTAL-EMPLOYEES TO WS-CONTADOR-EDITADO.
017520     PERFORM 9150-RECORTAR-CONTADOR THRU 9150-RECORTAR-CONTADOR-EXIT.
017600     STRING 'Total employees analyzed: ' DELIMITED BY SIZE
017700            WS-CONTADOR-RECORTADO       DELIMITED BY SPACE
017800         INTO WS-LINEA-ARMADA.
018000     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
018100     MOVE SPACES TO WS-LINEA-ARMADA.
018200     MOVE RPT-TOTAL-MANAGERS TO WS-CONTADOR-EDITADO.
018220     PERFORM 9150-RECORTAR-CONTADOR THRU 9150-RECORTAR-CONTADOR-EXIT.
018300     STRING 'Total managers: '          DELIMITED BY SIZE
018400            WS-CONTADOR-RECORTADO       DELIMITED BY SPACE
018500         INTO WS-LINEA-ARMADA.
018700     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
018800     MOVE SPACES TO WS-LINEA-ARMADA.
018900     MOVE RPT-TOTAL-ISSUE-COUNT TO WS-CONTADOR-EDITADO.
018920     PERFORM 9150-RECORTAR-CONTADOR THRU 9150-RECORTAR-CONTADOR-EXIT.
019000     STRING 'Issues found: '            DELIMITED BY SIZE
019100            WS-CONTADOR-RECORTADO       DELIMITED BY SPACE
019200         INTO WS-LINEA-ARMADA.
019400     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
019500     MOVE SPACES TO WS-LINEA-ARMADA.
019600     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
019700 3000-ARMAR-RESUMEN-EXIT.
019800     EXIT.
019900*****************************************************************
020000* 4000 - SECCION 3: GERENTES SUB-PAGADOS (UNDERPAID)             *
020100*****************************************************************
020200 4000-ARMAR-SECCION-UNDERPAID.
020300     MOVE SPACES TO WS-LINEA-ARMADA.
020400     STRING 'MANAGERS WHO EARN LESS THAN THEY SHOULD'
020500         DELIMITED BY SIZE INTO WS-LINEA-ARMADA.
020600     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
020700     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
020800     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
020900     MOVE SPACES TO WS-LINEA-ARMADA.
021000     STRING '(Managers should earn at least 20% more than their '
021100            'direct subordinates'' average)' DELIMITED BY SIZE
021200         INTO WS-LINEA-ARMADA.
021300     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
021400     MOVE SPACES TO WS-LINEA-ARMADA.
021500     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
021600     MOVE 'N' TO WS-SW-HAY-HALLAZGOS.
021700     MOVE ZERO TO WS-SAL-IDX-EXT.
021800     PERFORM 4010-EVALUAR-UN-SALARIO
021900         THRU 4010-EVALUAR-UN-SALARIO-EXIT
022000         VARYING WS-SAL-IDX-EXT FROM 1 BY 1
022100         UNTIL WS-SAL-IDX-EXT > LK-SAL-CANT.
022200     IF NOT WS-88-HAY-HALLAZGOS
022300         MOVE SPACES TO WS-LINEA-ARMADA
022400         STRING '  No issues found.' DELIMITED BY SIZE
022500             INTO WS-LINEA-ARMADA
022600         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
022700     END-IF.
022800     MOVE SPACES TO WS-LINEA-ARMADA.
022900     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
023000 4000-ARMAR-SECCION-UNDERPAID-EXIT.
023100     EXIT.
023200*****************************************************************
023300* 4010 - SI EL RENGLON DE SALARIO ES UNDERPAID, ARMA EL BLOQUE   *
023400*         DE 5 LINEAS PARA ESE GERENTE                          *
023500*****************************************************************
023600 4010-EVALUAR-UN-SALARIO.
023700     IF SAL-88-UNDERPAID(WS-SAL-IDX-EXT)
023800         MOVE 'Y' TO WS-SW-HAY-HALLAZGOS
023900         MOVE SPACES TO WS-LINEA-ARMADA
024000         STRING '  - '           DELIMITED BY SIZE
024100                SAL-MANAGER-NAME(WS-SAL-IDX-EXT) DELIMITED BY SPACE
024200                ' (ID: ' SAL-MANAGER-ID(WS-SAL-IDX-EXT) ')'
024300                DELIMITED BY SIZE
024400             INTO WS-LINEA-ARMADA
024500         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
024600         MOVE SAL-CURRENT-SALARY(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
024700         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
024800         MOVE SPACES TO WS-LINEA-ARMADA
024900         STRING '      Current salary: ' DELIMITED BY SIZE
025000                WS-MONTO-RECORTADO       DELIMITED BY SIZE
025100             INTO WS-LINEA-ARMADA
025200         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
025300         MOVE SAL-SUBORD-AVG-SALARY(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
025400         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
025500         MOVE SPACES TO WS-LINEA-ARMADA
025600         STRING '      Subordinates'' average: ' DELIMITED BY SIZE
025700                WS-MONTO-RECORTADO              DELIMITED BY SIZE
025800             INTO WS-LINEA-ARMADA
025900         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
026000         MOVE SAL-EXPECTED-MIN(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
026100         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
026150         MOVE WS-MONTO-RECORTADO TO WS-MONTO-RECORTADO-MINIMO
026200         MOVE SAL-EXPECTED-MAX(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
026250         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
026280         MOVE SPACES TO WS-LINEA-ARMADA
026300         STRING '      Expected range: '   DELIMITED BY SIZE
026350                WS-MONTO-RECORTADO-MINIMO   DELIMITED BY SIZE
026400                ' - '                       DELIMITED BY SIZE
026450                WS-MONTO-RECORTADO          DELIMITED BY SIZE
026600             INTO WS-LINEA-ARMADA
027200         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
027300         MOVE SAL-DIFFERENCE(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
027400         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
027500         MOVE SPACES TO WS-LINEA-ARMADA
027600         STRING '      Underpaid by: '  DELIMITED BY SIZE
027700                WS-MONTO-RECORTADO      DELIMITED BY SIZE
027800             INTO WS-LINEA-ARMADA
027900         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
028000         MOVE SPACES TO WS-LINEA-ARMADA
028100         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
028200     END-IF.
028300 4010-EVALUAR-UN-SALARIO-EXIT.
028400     EXIT.
028500*****************************************************************
028600* 5000 - SECCION 4: GERENTES SOBRE-PAGADOS (OVERPAID)            *
028700*****************************************************************
028800 5000-ARMAR-SECCION-OVERPAID.
028900     MOVE SPACES TO WS-LINEA-ARMADA.
029000     STRING 'MANAGERS WHO EARN MORE THAN THEY SHOULD'
029100         DELIMITED BY SIZE INTO WS-LINEA-ARMADA.
029200     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
029300     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
029400     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
029500     MOVE SPACES TO WS-LINEA-ARMADA.
029600     STRING '(Managers should earn no more than 50% more than '
029700            'their direct subordinates'' average)' DELIMITED
029800            BY SIZE INTO WS-LINEA-ARMADA.
029900     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
030000     MOVE SPACES TO WS-LINEA-ARMADA.
030100     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
030200     MOVE 'N' TO WS-SW-HAY-HALLAZGOS.
030300     MOVE ZERO TO WS-SAL-IDX-EXT.
030400     PERFORM 5010-EVALUAR-UN-SALARIO
030500         THRU 5010-EVALUAR-UN-SALARIO-EXIT
030600         VARYING WS-SAL-IDX-EXT FROM 1 BY 1
030700         UNTIL WS-SAL-IDX-EXT > LK-SAL-CANT.
030800     IF NOT WS-88-HAY-HALLAZGOS
030900         MOVE SPACES TO WS-LINEA-ARMADA
031000         STRING '  No issues found.' DELIMITED BY SIZE
031100             INTO WS-LINEA-ARMADA
031200         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
031300     END-IF.
031400     MOVE SPACES TO WS-LINEA-ARMADA.
031500     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
031600 5000-ARMAR-SECCION-OVERPAID-EXIT.
031700     EXIT.
031800*****************************************************************
031900* 5010 - SI EL RENGLON DE SALARIO ES OVERPAID, ARMA EL BLOQUE    *
032000*         DE 5 LINEAS PARA ESE GERENTE                          *
032100*****************************************************************
032200 5010-EVALUAR-UN-SALARIO.
032300     IF SAL-88-OVERPAID(WS-SAL-IDX-EXT)
032400         MOVE 'Y' TO WS-SW-HAY-HALLAZGOS
032500         MOVE SPACES TO WS-LINEA-ARMADA
032600         STRING '  - '           DELIMITED BY SIZE
032700                SAL-MANAGER-NAME(WS-SAL-IDX-EXT) DELIMITED BY SPACE
032800                ' (ID: ' SAL-MANAGER-ID(WS-SAL-IDX-EXT) ')'
032900                DELIMITED BY SIZE
033000             INTO WS-LINEA-ARMADA
033100         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
033200         MOVE SAL-CURRENT-SALARY(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
033300         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
033400         MOVE SPACES TO WS-LINEA-ARMADA
033500         STRING '      Current salary: ' DELIMITED BY SIZE
033600                WS-MONTO-RECORTADO       DELIMITED BY SIZE
033700             INTO WS-LINEA-ARMADA
033800         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
033900         MOVE SAL-SUBORD-AVG-SALARY(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
034000         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
034100         MOVE SPACES TO WS-LINEA-ARMADA
034200         STRING '      Subordinates'' average: ' DELIMITED BY SIZE
034300                WS-MONTO-RECORTADO              DELIMITED BY SIZE
034400             INTO WS-LINEA-ARMADA
034500         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
034600         MOVE SAL-EXPECTED-MIN(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
034700         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
034750         MOVE WS-MONTO-RECORTADO TO WS-MONTO-RECORTADO-MINIMO
034800         MOVE SAL-EXPECTED-MAX(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
034850         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
034870         MOVE SPACES TO WS-LINEA-ARMADA
034900         STRING '      Expected range: '   DELIMITED BY SIZE
035000                WS-MONTO-RECORTADO-MINIMO   DELIMITED BY SIZE
035100                ' - '                       DELIMITED BY SIZE
035150                WS-MONTO-RECORTADO          DELIMITED BY SIZE
035200             INTO WS-LINEA-ARMADA
035800         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
035900         MOVE SAL-DIFFERENCE(WS-SAL-IDX-EXT) TO WS-MONTO-EDITADO
036000         PERFORM 9200-RECORTAR-MONTO THRU 9200-RECORTAR-MONTO-EXIT
036100         MOVE SPACES TO WS-LINEA-ARMADA
036200         STRING '      Overpaid by: '   DELIMITED BY SIZE
036300                WS-MONTO-RECORTADO      DELIMITED BY SIZE
036400             INTO WS-LINEA-ARMADA
036500         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
036600         MOVE SPACES TO WS-LINEA-ARMADA
036700         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
036800     END-IF.
036900 5010-EVALUAR-UN-SALARIO-EXIT.
037000     EXIT.
037100*****************************************************************
037200* 6000 - SECCION 5: EMPLEADOS CON CADENA DE REPORTE DEMASIADO    *
037300*         LARGA (PROFUNDIDAD EXCESIVA)                          *
037400*****************************************************************
037500 6000-ARMAR-SECCION-PROFUNDIDAD.
037600     MOVE SPACES TO WS-LINEA-ARMADA.
037700     STRING 'EMPLOYEES WITH REPORTING LINE TOO LONG'
037800         DELIMITED BY SIZE INTO WS-LINEA-ARMADA.
037900     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
038000     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
038100     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
038200     MOVE SPACES TO WS-LINEA-ARMADA.
038300     STRING '(Maximum allowed: 4 managers between employee '
038400            'and CEO)' DELIMITED BY SIZE INTO WS-LINEA-ARMADA.
039800     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
039900     MOVE SPACES TO WS-LINEA-ARMADA.
040000     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
040100     IF LK-RDI-CANT = ZERO
040200         MOVE SPACES TO WS-LINEA-ARMADA
040300         STRING '  No issues found.' DELIMITED BY SIZE
040400             INTO WS-LINEA-ARMADA
040500         PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT
040600     ELSE
040700         MOVE ZERO TO WS-RDI-IDX-EXT
040800         PERFORM 6010-ARMAR-UN-HALLAZGO
040900             THRU 6010-ARMAR-UN-HALLAZGO-EXIT
041000             VARYING WS-RDI-IDX-EXT FROM 1 BY 1
041100             UNTIL WS-RDI-IDX-EXT > LK-RDI-CANT
041200     END-IF.
041300     MOVE SPACES TO WS-LINEA-ARMADA.
041400     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
041500 6000-ARMAR-SECCION-PROFUNDIDAD-EXIT.
041600     EXIT.
041700*****************************************************************
041800* 6010 - ARMA EL BLOQUE DE UN EMPLEADO CON PROFUNDIDAD EXCESIVA  *
041900*****************************************************************
042000 6010-ARMAR-UN-HALLAZGO.
042100     MOVE SPACES TO WS-LINEA-ARMADA.
042200     STRING '  - '           DELIMITED BY SIZE
042300            RDI-EMPLOYEE-NAME(WS-RDI-IDX-EXT) DELIMITED BY SPACE
042400            ' (ID: ' RDI-EMPLOYEE-ID(WS-RDI-IDX-EXT) ')'
042500            DELIMITED BY SIZE
042600         INTO WS-LINEA-ARMADA.
042700     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
042800     MOVE SPACES TO WS-LINEA-ARMADA.
042900     STRING '      Reporting line depth: '
043000            RDI-ACTUAL-DEPTH(WS-RDI-IDX-EXT) DELIMITED BY SIZE
043100            ' (exceeds by '
043200            RDI-EXCESS-DEPTH(WS-RDI-IDX-EXT) DELIMITED BY SIZE
043300            ')' DELIMITED BY SIZE
043400         INTO WS-LINEA-ARMADA.
043500     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
043600     MOVE SPACES TO WS-LINEA-ARMADA.
043650     MOVE 1 TO WS-LINEA-PUNTERO.
043700     STRING '      Chain: ' DELIMITED BY SIZE
043800            RDI-EMPLOYEE-NAME(WS-RDI-IDX-EXT) DELIMITED BY SPACE
043900         INTO WS-LINEA-ARMADA
043950         WITH POINTER WS-LINEA-PUNTERO.
044000     MOVE ZERO TO WS-CADENA-IDX-EXT.
044100     PERFORM 6020-AGREGAR-UN-ESLABON
044200         THRU 6020-AGREGAR-UN-ESLABON-EXIT
044300         VARYING WS-CADENA-IDX-EXT FROM 1 BY 1
044400         UNTIL WS-CADENA-IDX-EXT > RDI-CHAIN-COUNT(WS-RDI-IDX-EXT).
044500     STRING ' (CEO)'        DELIMITED BY SIZE
044600         INTO WS-LINEA-ARMADA
044650         WITH POINTER WS-LINEA-PUNTERO.
044800     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
044900     MOVE SPACES TO WS-LINEA-ARMADA.
045000     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
045100 6010-ARMAR-UN-HALLAZGO-EXIT.
045200     EXIT.
045300*****************************************************************
045400* 6020 - AGREGA UN NOMBRE DE LA CADENA A LA LINEA "CHAIN:"       *
045500*****************************************************************
045600 6020-AGREGAR-UN-ESLABON.
045700     SET RDI-CHAIN-IDX TO WS-CADENA-IDX-EXT.
045800     STRING ' -> '          DELIMITED BY SIZE
046000            RDI-CHAIN-NAME(WS-RDI-IDX-EXT, RDI-CHAIN-IDX)
046100                            DELIMITED BY SPACE
046200         INTO WS-LINEA-ARMADA
046250         WITH POINTER WS-LINEA-PUNTERO.
046300 6020-AGREGAR-UN-ESLABON-EXIT.
046400     EXIT.
046500*****************************************************************
046600* 7000 - SECCION 6: PIE DE CIERRE DEL REPORTE                    *
046700*****************************************************************
046800 7000-ARMAR-PIE.
046900     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
047000     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
047100     MOVE SPACES TO WS-LINEA-ARMADA.
047200     IF RPT-TOTAL-ISSUE-COUNT > ZERO
047300         STRING 'Analysis complete. Please review the issues '
047400                'above.' DELIMITED BY SIZE INTO WS-LINEA-ARMADA
047500     ELSE
047600         STRING 'Analysis complete. No issues found in the '
047700                'organizational structure.' DELIMITED BY SIZE
047800             INTO WS-LINEA-ARMADA
047900     END-IF.
048000     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
048100     MOVE WS-SEPARADOR TO WS-LINEA-ARMADA.
048200     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
048300     MOVE SPACES TO WS-LINEA-ARMADA.
048400     PERFORM 9000-AGREGAR-LINEA THRU 9000-AGREGAR-LINEA-EXIT.
048500 7000-ARMAR-PIE-EXIT.
048600     EXIT.
048700*****************************************************************
048800* 9000 - AGREGA WS-LINEA-ARMADA COMO UN NUEVO RENGLON DE SALIDA  *
048900*****************************************************************
049000 9000-AGREGAR-LINEA.
049100     IF LK-RPT-LINEA-CANT < 3000
049200         ADD 1 TO LK-RPT-LINEA-CANT
049300         MOVE WS-LINEA-ARMADA TO LIN-TEXTO(LK-RPT-LINEA-CANT)
049400     END-IF.
049500 9000-AGREGAR-LINEA-EXIT.
049600     EXIT.
049700*****************************************************************
049800* 9150 - RECORTA ESPACIOS A IZQUIERDA DE WS-CONTADOR-EDITADO Y   *
049900*         DEJA EL RESULTADO EN WS-CONTADOR-RECORTADO (VIA        *
049910*         INSPECT, SIN USAR NINGUNA FUNCION DE LIBRERIA)         *
050000*****************************************************************
050100 9150-RECORTAR-CONTADOR.
050150     MOVE SPACES TO WS-TRIM-WORK.
050160     MOVE WS-CONTADOR-EDITADO TO WS-TRIM-WORK(1:11).
050200     MOVE ZERO TO WS-TRIM-LEAD.
050300     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD
050400         FOR LEADING SPACE.
050450     MOVE SPACES TO WS-CONTADOR-RECORTADO.
050460     IF WS-TRIM-LEAD > 0
050470         MOVE WS-TRIM-WORK TO WS-TRIM-TEMP
050480         MOVE WS-TRIM-TEMP(WS-TRIM-LEAD + 1:) TO WS-CONTADOR-RECORTADO
050490     ELSE
050495         MOVE WS-TRIM-WORK TO WS-CONTADOR-RECORTADO
050500     END-IF.
050550 9150-RECORTAR-CONTADOR-EXIT.
050560     EXIT.
050700*****************************************************************
050800* 9200 - RECORTA ESPACIOS A IZQUIERDA DE WS-MONTO-EDITADO Y      *
050900*         DEJA EL RESULTADO EN WS-MONTO-RECORTADO (VIA INSPECT,  *
051000*         SIN USAR NINGUNA FUNCION DE LIBRERIA)                  *
051100*****************************************************************
051200 9200-RECORTAR-MONTO.
051300     MOVE SPACES TO WS-TRIM-WORK.
051400     MOVE WS-MONTO-EDITADO TO WS-TRIM-WORK(1:15).
051500     MOVE ZERO TO WS-TRIM-LEAD.
051600     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD
051700         FOR LEADING SPACE.
051800     MOVE SPACES TO WS-MONTO-RECORTADO.
051900     IF WS-TRIM-LEAD > 0
052000         MOVE WS-TRIM-WORK TO WS-TRIM-TEMP
052100         MOVE WS-TRIM-TEMP(WS-TRIM-LEAD + 1:) TO WS-MONTO-RECORTADO
052200     ELSE
052300         MOVE WS-TRIM-WORK TO WS-MONTO-RECORTADO
052400     END-IF.
052500 9200-RECORTAR-MONTO-EXIT.
052600     EXIT.
