000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OAECEMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL REGISTRO DE         *
000600*               EMPLEADO DEL AUDITOR DE ESTRUCTURA ORGANICA.     *
000700*               INCLUYE LOS CAMPOS LEIDOS DEL CSV Y LOS CAMPOS   *
000800*               DERIVADOS QUE SE CALCULAN AL ARMAR LA JERARQUIA. *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 152 POSICIONES.                          *
001300*           PREFIJO  : EMP.                                     *
001400*                                                                *
001800******************************************************************
002100
002200     05 OAECEMP0.
002300*        ** campos leidos del archivo de entrada (CSV) **
002400         10 EMP-ID                        PIC 9(09).
002500         10 EMP-FIRST-NAME                PIC X(30).
002600         10 EMP-LAST-NAME                 PIC X(30).
002700         10 EMP-FULL-NAME                 PIC X(61).
002800         10 EMP-SALARY                    PIC S9(09)V9(02) COMP-3.
002900         10 EMP-MANAGER-ID                PIC 9(09).
003000            88 EMP-88-IS-CEO                        VALUE ZEROES.
003100*        ** campos derivados, calculados al armar la jerarquia **
003200         10 EMP-MGR-SUBSCRIPT             PIC S9(04) COMP.
003300         10 EMP-SUBORDINATE-COUNT         PIC S9(04) COMP.
003400         10 EMP-SUBORDINATE-SALARY-TOTAL  PIC S9(11)V9(02) COMP-3.
003500         10 EMP-DEPTH                     PIC S9(04) COMP.
003600         10 EMP-CYCLE-FLAG                PIC X(01).
003700            88 EMP-88-IN-CYCLE                      VALUE 'Y'.
003800            88 EMP-88-NOT-IN-CYCLE                  VALUE 'N'.
003900         10 FILLER                        PIC X(15).
