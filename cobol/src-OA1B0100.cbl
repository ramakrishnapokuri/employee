000100
000200*****************************************************************
000300* Program name:    OA1B0100.                                    *
000400* Original author: RSILVERA.                                    *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 09/1986    RSILVERA      Initial Version. Reads roster and    *
001000*                         prints the reporting-line summary.    *
001100* 03/1989    JPACHECO      Added invalid-manager and duplicate  *
001200*                         id checks ahead of hierarchy build.   *
001300* 11/1991    JPACHECO      Circular reference check added per   *
001400*                         audit finding 91-114.                *
001500* 06/1994    MTORRES       Salary band call OA9SAL0 rewritten,  *
001600*                         now driven by CT-CONSTANTES table.    *
001700* 02/1999    DQUIROGA      Y2K remediation - all date literals  *
001800*                         and comparisons reviewed, none of the *
001900*                         work areas in this pgm carry a 2-digit*
002000*                         year so no code change was required.  *      Y2K
002100* 08/2002    LMENA         Reporting depth analyzer OA9DEP0     *
002200*                         plugged in ahead of the report call.  *
002300* 05/2007    AVEGA         Row parse failures now abort the run *
002400*                         fail-fast per help desk ticket 07-2231*
002500*                         instead of being logged and skipped.  *
002510* 11/2007    AVEGA         Salary parse rejected any amount     *
002520*                         without a decimal point in a fixed    *
002530*                         spot (e.g. "50000" or "50000.5").     *
002540*                         Now locates the point with INSPECT    *
002550*                         and allows 0, 1 or 2 decimal digits.  *
002560*                         REQ 2007-1140.                        *
002570* 12/2007    AVEGA         RETURN-CODE stayed ZERO on a roster  *
002571*                         that parsed and validated clean but   *
002572*                         still surfaced salary or depth        *
002573*                         findings, same as a report with none. *
002574*                         Now sets 0004 when RPT-TOTAL-ISSUE-   *
002575*                         COUNT is greater than zero.  Also      *
002576*                         wired the run-date REDEFINES into the  *
002577*                         startup DISPLAY it was cut for, and    *
002578*                         dropped the CLASS DIGITOS clause that  *
002579*                         nothing in this pgm ever tested.       *
002580*                         REQ 2007-1188.                        *
002600*****************************************************************
002700*****************************************************************
002800*                                                               *
002900*          I D E N T I F I C A T I O N  D I V I S I O N         *
003000*                                                               *
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  OA1B0100.
003400 AUTHOR. RSILVERA.
003500 INSTALLATION. IBM Z/OS.
003600 DATE-WRITTEN. 09/1986.
003700 DATE-COMPILED.
003800 SECURITY.  NON-CONFIDENTIAL.
003900*****************************************************************
004000*    THIS PROGRAM READS THE EMPLOYEE ROSTER (CSV, ONE RECORD    *
004100*    PER EMPLOYEE), VALIDATES ITS STRUCTURE, BUILDS THE         *
004200*    REPORTING HIERARCHY, INVOKES THE SALARY AND REPORTING-     *
004300*    DEPTH ANALYZERS, AND PRINTS THE ORGANIZATION STRUCTURE     *
004400*    ANALYSIS REPORT.  A MALFORMED CSV ROW ABORTS THE RUN       *
004500*    IMMEDIATELY (FAIL FAST).  IF THE ROSTER IS WELL FORMED     *
004600*    BUT FAILS STRUCTURAL VALIDATION (DUPLICATE ID, MISSING     *
004700*    MANAGER, NO/MULTIPLE CEOS, CIRCULAR CHAIN) THE ANALYSIS    *
004800*    IS SKIPPED AND THE VALIDATION ERRORS ARE LISTED INSTEAD.   *
004900*****************************************************************
005000*****************************************************************
005100*                                                               *
005200*          E N V I R O N M E N T  D I V I S I O N               *
005300*                                                               *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS OA-88-ROSTER-INVALIDO.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT OA-EMPLEADOS-IN  ASSIGN TO EMPCSV
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-FS-EMPLEADOS.
006800     SELECT OA-REPORTE-OUT   ASSIGN TO SYSOUT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS WS-FS-REPORTE.
007100*****************************************************************
007200*                                                               *
007300*          D A T A  D I V I S I O N                             *
007400*                                                               *
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  OA-EMPLEADOS-IN
007900     RECORDING MODE IS F.
008000 01  OA-EMPLEADO-LINEA               PIC X(160).
008100
008200 FD  OA-REPORTE-OUT
008300     RECORDING MODE IS F.
008400 01  OA-REPORTE-LINEA                PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700*----------------------------------------------------------------
008800*    FECHA DE CORRIDA (SOLO INFORMATIVA, VA AL DISPLAY DE INICIO)
008900*----------------------------------------------------------------
009000 01  WS-FECHA-CORRIDA                PIC 9(08) VALUE ZERO.
009010*----------------------------------------------------------------
009020*    VISTA AAAA/MM/DD DE LA FECHA DE CORRIDA, USADA PARA ARMAR EL *
009030*    RENGLON DE FECHA DEL DISPLAY DE INICIO                       *
009040*----------------------------------------------------------------
009100 01  WS-FECHA-REDEF REDEFINES WS-FECHA-CORRIDA.
009200     05 WS-FECHA-AAAA                PIC 9(04).
009300     05 WS-FECHA-MM                  PIC 9(02).
009400     05 WS-FECHA-DD                  PIC 9(02).
009500*----------------------------------------------------------------
009600*    INDICADORES DE ARCHIVO Y CONTROL DE CICLO
009700*----------------------------------------------------------------
009800 01  WS-FS-EMPLEADOS                 PIC X(02).
009900     88 WS-88-FS-EMP-OK                       VALUE '00'.
010000     88 WS-88-FS-EMP-EOF                      VALUE '10'.
010100 01  WS-FS-REPORTE                    PIC X(02).
010200     88 WS-88-FS-REP-OK                       VALUE '00'.
010300 01  WS-SW-FIN-ARCHIVO               PIC X(01)  VALUE 'N'.
010400     88 WS-88-FIN-ARCHIVO                     VALUE 'Y'.
010500 01  WS-SW-CABECERA-LEIDA            PIC X(01)  VALUE 'N'.
010600     88 WS-88-CABECERA-LEIDA                  VALUE 'Y'.
010700 01  OA-88-ROSTER-INVALIDO           PIC X(01)  VALUE 'N'.
010800     88 OA-88-ROSTER-ES-INVALIDO              VALUE 'Y'.
010900 01  WS-SW-ERROR-FATAL               PIC X(01)  VALUE 'N'.
011000     88 WS-88-ERROR-FATAL                     VALUE 'Y'.
011100*----------------------------------------------------------------
011200*    AREA DEL ERROR FATAL DE PARSEO (ABORTA TODA LA CORRIDA)
011300*----------------------------------------------------------------
011400 01  WS-FATAL-LINEA-NUM              PIC S9(09) COMP VALUE ZERO.
011500 01  WS-FATAL-MENSAJE                PIC X(120)      VALUE SPACES.
011600 01  WS-FATAL-TEXTO                  PIC X(160)      VALUE SPACES.
011700*----------------------------------------------------------------
011800*    CONSTANTES DE VALIDACION Y LIMITES DE TABLA
011900*----------------------------------------------------------------
012000 01  CT-CONSTANTES.
012100     05 CT-MAX-EMPLEADOS             PIC S9(04) COMP VALUE 2000.
012200     05 CT-MAX-ERRORES               PIC S9(04) COMP VALUE 0500.
012300     05 CT-COLUMNAS-CSV              PIC S9(04) COMP VALUE 0005.
012400*----------------------------------------------------------------
012500*    AREA DE TRABAJO PARA PARTIR LA LINEA CSV EN CAMPOS
012600*----------------------------------------------------------------
012700 01  WS-CAMPOS-CSV.
012800     05 WS-CAMPO-CANT                PIC S9(04) COMP VALUE ZERO.
012900     05 WS-F1-ID                     PIC X(15).
013000     05 WS-F2-NOMBRE                 PIC X(30).
013100     05 WS-F3-APELLIDO               PIC X(30).
013200     05 WS-F4-SALARIO                PIC X(15).
013300     05 WS-F5-GERENTE-ID             PIC X(15).
013400     05 WS-F6-SOBRANTE               PIC X(15).
013500*----------------------------------------------------------------
013600*    AREA DE TRABAJO PARA RECORTAR (TRIM) UN CAMPO CSV
013700*    (RUTINA COMPARTIDA, VER PARRAFO 1250 - RECORTA ESPACIOS A
013800*    IZQUIERDA Y DEVUELVE LA LONGITUD DEL CONTENIDO EN
013900*    WS-TRIM-LEN, VIA INSPECT, SIN USAR NINGUNA FUNCION)
014000*----------------------------------------------------------------
014100 01  WS-TRIM-WORK                    PIC X(30).
014200 01  WS-TRIM-TEMP                    PIC X(30).
014300 01  WS-TRIM-LEAD                    PIC S9(04) COMP.
014400 01  WS-TRIM-LEN                     PIC S9(04) COMP.
014500*----------------------------------------------------------------
014600*    CONVERSION DE TEXTO A NUMERICO - CAMPO ID / GERENTE-ID
014700*----------------------------------------------------------------
014800 01  WS-ID-PADDED                    PIC X(09).
014900 01  WS-ID-REDEF REDEFINES WS-ID-PADDED
015000                                     PIC 9(09).
015100*----------------------------------------------------------------
015110*    CONVERSION DE TEXTO A NUMERICO - CAMPO SALARIO
015120*    EL CAMPO PUEDE VENIR SIN PUNTO DECIMAL (ENTERO PURO) O CON
015130*    PUNTO Y 1 O 2 DECIMALES; SE UBICA EL PUNTO POR INSPECT Y SE
015140*    JUSTIFICA CADA MITAD POR SEPARADO SOBRE SU PROPIO CAMPO
015150*    RELLENADO CON CEROS.  REQ 2007-1140.
015160*----------------------------------------------------------------
015170 01  WS-SAL-DOT-POS                  PIC S9(04) COMP VALUE ZERO.
015180 01  WS-SAL-INT-LEN                  PIC S9(04) COMP VALUE ZERO.
015190 01  WS-SAL-DEC-LEN                  PIC S9(04) COMP VALUE ZERO.
015200 01  WS-SAL-INT-PADDED               PIC X(12).
015210 01  WS-SAL-INT-REDEF REDEFINES WS-SAL-INT-PADDED
015220                                     PIC 9(12).
015230 01  WS-SAL-DEC-PADDED               PIC X(02).
015240 01  WS-SAL-DEC-REDEF REDEFINES WS-SAL-DEC-PADDED
015250                                     PIC 9(02).
015260 01  WS-SALARIO-NUMERICO             PIC S9(09)V9(02) COMP-3.
016300*----------------------------------------------------------------
016400*    TABLA DE EMPLEADOS EN MEMORIA (LEIDOS DEL CSV)
016500*----------------------------------------------------------------
016600 01  WS-TABLA-EMPLEADOS.
016700     05 WS-EMP-CANT                  PIC S9(04) COMP VALUE ZERO.
016800     05 WS-EMP-TABLA OCCURS 1 TO 2000 TIMES
016900                     DEPENDING ON WS-EMP-CANT
017000                     INDEXED BY WS-EMP-IDX.
017100         COPY OAECEMP0.
017200*----------------------------------------------------------------
017300*    TABLA DE ERRORES DE VALIDACION ESTRUCTURAL
017400*----------------------------------------------------------------
017500 01  WS-TABLA-ERRORES.
017600     05 WS-ERR-CANT                  PIC S9(04) COMP VALUE ZERO.
017700     05 WS-ERR-TABLA OCCURS 1 TO 500 TIMES
017800                     DEPENDING ON WS-ERR-CANT
017900                     INDEXED BY WS-ERR-IDX.
018000         COPY OAECVAL0.
018100*----------------------------------------------------------------
018200*    TABLA DE HALLAZGOS DE SALARIO Y DE PROFUNDIDAD
018300*----------------------------------------------------------------
018400 01  WS-TABLA-SALARIOS.
018500     05 WS-SAL-CANT                  PIC S9(04) COMP VALUE ZERO.
018600     05 WS-SAL-TABLA OCCURS 1 TO 2000 TIMES
018700                     DEPENDING ON WS-SAL-CANT
018800                     INDEXED BY WS-SAL-IDX.
018900         COPY OAECSAL0.
019000 01  WS-TABLA-PROFUNDIDAD.
019100     05 WS-RDI-CANT                  PIC S9(04) COMP VALUE ZERO.
019200     05 WS-RDI-TABLA OCCURS 1 TO 2000 TIMES
019300                     DEPENDING ON WS-RDI-CANT
019400                     INDEXED BY WS-RDI-IDX.
019500         COPY OAECRDI0.
019600 01  WS-TOTALES-REPORTE.
019700     COPY OAECRPT0.
019710*----------------------------------------------------------------
019720*    BUFFER DE LINEAS ARMADAS POR EL SUBPROGRAMA IMPRESOR
019730*----------------------------------------------------------------
019740 01  WS-TABLA-REPORTE.
019750     05 WS-RPT-LINEA-CANT            PIC S9(04) COMP VALUE ZERO.
019760     05 WS-RPT-LINEA-TABLA OCCURS 1 TO 3000 TIMES
019770                     DEPENDING ON WS-RPT-LINEA-CANT
019780                     INDEXED BY WS-RPT-LINEA-IDX.
019790         COPY OAECLIN0.
019800*----------------------------------------------------------------
019900*    RETURN-CODE DE LA CORRIDA (EQUIVALENTE DE JCL COND-CODE)
020000*----------------------------------------------------------------
020100 01  WS-RETURN-CODE                  PIC S9(04) COMP VALUE ZERO.
020200*****************************************************************
020300*                                                               *
020400*          P R O C E D U R E  D I V I S I O N                   *
020500*                                                               *
020600*****************************************************************
020700 PROCEDURE DIVISION.
020800*****************************************************************
020900* 1000-INICIO - PARRAFO PRINCIPAL DE CONTROL DEL PROCESO         *
021000*****************************************************************
021100 1000-INICIO.
021200     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
021210     DISPLAY 'OA1B0100 - RUN DATE ' WS-FECHA-MM '/' WS-FECHA-DD
021220             '/' WS-FECHA-AAAA.
021300     PERFORM 1050-ABRIR-ARCHIVOS
021400         THRU 1050-ABRIR-ARCHIVOS-EXIT.
021500     PERFORM 1100-LEER-EMPLEADO
021600         THRU 1100-LEER-EMPLEADO-EXIT
021700         UNTIL WS-88-FIN-ARCHIVO
021800            OR WS-88-ERROR-FATAL.
021900     IF WS-88-ERROR-FATAL
022000         PERFORM 1600-ABORTAR-CORRIDA
022100             THRU 1600-ABORTAR-CORRIDA-EXIT
022200         GO TO 1000-FINALIZAR
022300     END-IF.
022400     IF WS-EMP-CANT = ZERO
022500         MOVE 'NO EMPLOYEE DATA FOUND' TO WS-FATAL-MENSAJE
022600         PERFORM 1600-ABORTAR-CORRIDA
022700             THRU 1600-ABORTAR-CORRIDA-EXIT
022800         GO TO 1000-FINALIZAR
022900     END-IF.
023000     CALL 'OA9VALD0' USING WS-TABLA-EMPLEADOS
023100                           WS-TABLA-ERRORES.
023200     IF WS-ERR-CANT NOT = ZERO
023300         MOVE 'Y' TO OA-88-ROSTER-INVALIDO
023400     END-IF.
023500     IF OA-88-ROSTER-ES-INVALIDO
023600         PERFORM 1500-LISTAR-ERRORES
023700             THRU 1500-LISTAR-ERRORES-EXIT
023800         MOVE 0016 TO WS-RETURN-CODE
023900     ELSE
024000         PERFORM 2000-PROCESAR-JERARQUIA
024100             THRU 2000-PROCESAR-JERARQUIA-EXIT
024200     END-IF.
024300 1000-FINALIZAR.
024400     PERFORM 9000-CERRAR-ARCHIVOS
024500         THRU 9000-CERRAR-ARCHIVOS-EXIT.
024600     MOVE WS-RETURN-CODE TO RETURN-CODE.
024700     STOP RUN.
024800*****************************************************************
024900* 1050 - APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA                *
025000*****************************************************************
025100 1050-ABRIR-ARCHIVOS.
025200     OPEN INPUT  OA-EMPLEADOS-IN.
025300     IF NOT WS-88-FS-EMP-OK
025400         DISPLAY 'OA1B0100 - ERROR AL ABRIR EMPCSV  FS='
025500                 WS-FS-EMPLEADOS
025600         MOVE 0020 TO WS-RETURN-CODE
025700         MOVE WS-RETURN-CODE TO RETURN-CODE
025800         STOP RUN
025900     END-IF.
026000     OPEN OUTPUT OA-REPORTE-OUT.
026100 1050-ABRIR-ARCHIVOS-EXIT.
026200     EXIT.
026300*****************************************************************
026400* 1100 - LECTURA DE UN REGISTRO CSV Y ARMADO DEL EMPLEADO        *
026500*****************************************************************
026600 1100-LEER-EMPLEADO.
026700     READ OA-EMPLEADOS-IN
026800         AT END
026900             MOVE 'Y' TO WS-SW-FIN-ARCHIVO
027000             GO TO 1100-LEER-EMPLEADO-EXIT
027100     END-READ.
027200     ADD 1 TO WS-FATAL-LINEA-NUM.
027300     IF NOT WS-88-CABECERA-LEIDA
027400         MOVE 'Y' TO WS-SW-CABECERA-LEIDA
027500         GO TO 1100-LEER-EMPLEADO-EXIT
027600     END-IF.
027700     IF OA-EMPLEADO-LINEA = SPACES
027800         GO TO 1100-LEER-EMPLEADO-EXIT
027900     END-IF.
028000     IF WS-EMP-CANT >= CT-MAX-EMPLEADOS
028100         GO TO 1100-LEER-EMPLEADO-EXIT
028200     END-IF.
028300     PERFORM 1200-PARSEAR-LINEA
028400         THRU 1200-PARSEAR-LINEA-EXIT.
028500 1100-LEER-EMPLEADO-EXIT.
028600     EXIT.
028700*****************************************************************
028800* 1200 - PARTIR LA LINEA CSV EN SUS 5 CAMPOS Y VALIDARLOS.       *
028900*         UNA LINEA MALFORMADA ABORTA TODA LA CORRIDA            *
029000*         (FAIL FAST), NO SE SIGUE LEYENDO.                     *
029100*****************************************************************
029200 1200-PARSEAR-LINEA.
029300     MOVE ZERO  TO WS-CAMPO-CANT.
029400     MOVE SPACES TO WS-F1-ID WS-F2-NOMBRE WS-F3-APELLIDO
029500                    WS-F4-SALARIO WS-F5-GERENTE-ID
029600                    WS-F6-SOBRANTE.
029700     UNSTRING OA-EMPLEADO-LINEA DELIMITED BY ','
029800         INTO WS-F1-ID
029900              WS-F2-NOMBRE
030000              WS-F3-APELLIDO
030100              WS-F4-SALARIO
030200              WS-F5-GERENTE-ID
030300              WS-F6-SOBRANTE
030400         TALLYING IN WS-CAMPO-CANT
030500     END-UNSTRING.
030600     IF WS-CAMPO-CANT NOT = CT-COLUMNAS-CSV
030700         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
030800         STRING 'EXPECTED 5 COLUMNS BUT FOUND '
030900                WS-CAMPO-CANT      DELIMITED BY SIZE
031000             INTO WS-FATAL-MENSAJE
031100         MOVE 'Y' TO WS-SW-ERROR-FATAL
031200         GO TO 1200-PARSEAR-LINEA-EXIT
031300     END-IF.
031400     PERFORM 1300-VALIDAR-CAMPOS
031500         THRU 1300-VALIDAR-CAMPOS-EXIT.
031600 1200-PARSEAR-LINEA-EXIT.
031700     EXIT.
031800*****************************************************************
031900* 1250 - RECORTA ESPACIOS A IZQUIERDA DE WS-TRIM-WORK Y DEJA     *
032000*         EN WS-TRIM-LEN LA LONGITUD DEL CONTENIDO (VIA INSPECT, *
032100*         SIN LAZOS Y SIN FUNCIONES DE LIBRERIA)                 *
032200*****************************************************************
032300 1250-TRIM-CAMPO.
032400     MOVE ZERO TO WS-TRIM-LEAD.
032500     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD
032600         FOR LEADING SPACE.
032700     IF WS-TRIM-LEAD > 0
032800         MOVE WS-TRIM-WORK TO WS-TRIM-TEMP
032900         MOVE WS-TRIM-TEMP(WS-TRIM-LEAD + 1:) TO WS-TRIM-WORK
033000     END-IF.
033100     MOVE ZERO TO WS-TRIM-LEN.
033200     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEN
033300         FOR CHARACTERS BEFORE INITIAL SPACE.
033400 1250-TRIM-CAMPO-EXIT.
033500     EXIT.
033600*****************************************************************
033700* 1300 - VALIDACION DE CAMPOS DE UN REGISTRO CSV DE EMPLEADO.    *
034000*         CUALQUIER CAMPO INVALIDO ABORTA TODA LA CORRIDA        *
034100*         (FAIL FAST) VIA 1200-PARSEAR-LINEA-EXIT.               *
034200*****************************************************************
034300 1300-VALIDAR-CAMPOS.
034400     ADD 1 TO WS-EMP-CANT.
034500     MOVE SPACES TO WS-TRIM-WORK.
034600     MOVE WS-F1-ID TO WS-TRIM-WORK(1:15).
034700     PERFORM 1250-TRIM-CAMPO THRU 1250-TRIM-CAMPO-EXIT.
034800     MOVE ZEROS TO WS-ID-PADDED.
034900     IF WS-TRIM-LEN = 0
035000         OR WS-TRIM-LEN > 9
035100         OR WS-TRIM-WORK(1:WS-TRIM-LEN) NOT NUMERIC
035200         SUBTRACT 1 FROM WS-EMP-CANT
035300         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
035400         MOVE 'EMPLOYEE ID IS NOT A VALID NUMBER'
035500             TO WS-FATAL-MENSAJE
035600         MOVE 'Y' TO WS-SW-ERROR-FATAL
035700         GO TO 1300-VALIDAR-CAMPOS-EXIT
035800     END-IF.
035900     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN)
036000         TO WS-ID-PADDED(10 - WS-TRIM-LEN:WS-TRIM-LEN).
036100     IF WS-ID-REDEF = ZERO
036200         SUBTRACT 1 FROM WS-EMP-CANT
036300         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
036400         MOVE 'EMPLOYEE ID MUST BE POSITIVE' TO WS-FATAL-MENSAJE
036500         MOVE 'Y' TO WS-SW-ERROR-FATAL
036600         GO TO 1300-VALIDAR-CAMPOS-EXIT
036700     END-IF.
036800     MOVE WS-ID-REDEF TO EMP-ID(WS-EMP-CANT).
036900     MOVE SPACES TO WS-TRIM-WORK.
037000     MOVE WS-F2-NOMBRE TO WS-TRIM-WORK(1:30).
037100     PERFORM 1250-TRIM-CAMPO THRU 1250-TRIM-CAMPO-EXIT.
037200     IF WS-TRIM-LEN = 0
037300         SUBTRACT 1 FROM WS-EMP-CANT
037400         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
037500         MOVE 'FIRST NAME CANNOT BE EMPTY' TO WS-FATAL-MENSAJE
037600         MOVE 'Y' TO WS-SW-ERROR-FATAL
037700         GO TO 1300-VALIDAR-CAMPOS-EXIT
037800     END-IF.
037900     MOVE WS-TRIM-WORK TO EMP-FIRST-NAME(WS-EMP-CANT).
038000     MOVE SPACES TO WS-TRIM-WORK.
038100     MOVE WS-F3-APELLIDO TO WS-TRIM-WORK(1:30).
038200     PERFORM 1250-TRIM-CAMPO THRU 1250-TRIM-CAMPO-EXIT.
038300     IF WS-TRIM-LEN = 0
038400         SUBTRACT 1 FROM WS-EMP-CANT
038500         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
038600         MOVE 'LAST NAME CANNOT BE EMPTY' TO WS-FATAL-MENSAJE
038700         MOVE 'Y' TO WS-SW-ERROR-FATAL
038800         GO TO 1300-VALIDAR-CAMPOS-EXIT
038900     END-IF.
039000     MOVE WS-TRIM-WORK TO EMP-LAST-NAME(WS-EMP-CANT).
039100     STRING EMP-FIRST-NAME(WS-EMP-CANT) DELIMITED BY SPACE
039200            ' '                         DELIMITED BY SIZE
039300            EMP-LAST-NAME(WS-EMP-CANT)  DELIMITED BY SPACE
039400         INTO EMP-FULL-NAME(WS-EMP-CANT)
039500     END-STRING.
039600     PERFORM 1320-VALIDAR-SALARIO
039700         THRU 1320-VALIDAR-SALARIO-EXIT.
039800     IF WS-88-ERROR-FATAL
039900         GO TO 1300-VALIDAR-CAMPOS-EXIT
040000     END-IF.
040100     MOVE WS-SALARIO-NUMERICO TO EMP-SALARY(WS-EMP-CANT).
040200     MOVE SPACES TO WS-TRIM-WORK.
040300     MOVE WS-F5-GERENTE-ID TO WS-TRIM-WORK(1:15).
040400     PERFORM 1250-TRIM-CAMPO THRU 1250-TRIM-CAMPO-EXIT.
040500     IF WS-TRIM-LEN = 0
040600         MOVE ZERO TO EMP-MANAGER-ID(WS-EMP-CANT)
040700     ELSE
040800         IF WS-TRIM-LEN > 9
040900             OR WS-TRIM-WORK(1:WS-TRIM-LEN) NOT NUMERIC
041000             SUBTRACT 1 FROM WS-EMP-CANT
041100             MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
041200             MOVE 'MANAGER ID IS NOT A VALID NUMBER'
041300                 TO WS-FATAL-MENSAJE
041400             MOVE 'Y' TO WS-SW-ERROR-FATAL
041500             GO TO 1300-VALIDAR-CAMPOS-EXIT
041600         END-IF
041700         MOVE ZEROS TO WS-ID-PADDED
041800         MOVE WS-TRIM-WORK(1:WS-TRIM-LEN)
041900             TO WS-ID-PADDED(10 - WS-TRIM-LEN:WS-TRIM-LEN)
042000         MOVE WS-ID-REDEF TO EMP-MANAGER-ID(WS-EMP-CANT)
042100     END-IF.
042200     MOVE ZERO  TO EMP-MGR-SUBSCRIPT(WS-EMP-CANT).
042300     MOVE ZERO  TO EMP-SUBORDINATE-COUNT(WS-EMP-CANT).
042400     MOVE ZERO  TO EMP-SUBORDINATE-SALARY-TOTAL(WS-EMP-CANT).
042500     MOVE ZERO  TO EMP-DEPTH(WS-EMP-CANT).
042600     MOVE 'N'   TO EMP-CYCLE-FLAG(WS-EMP-CANT).
042700 1300-VALIDAR-CAMPOS-EXIT.
042800     EXIT.
042900*****************************************************************
043000* 1320 - PARSEO Y VALIDACION DEL CAMPO SALARIO (NO NEGATIVO,      *
043010*         PUNTO DECIMAL OPCIONAL CON 0, 1 O 2 DECIMALES).  UBICA  *
043020*         EL PUNTO CON INSPECT, JUSTIFICA CADA MITAD A LA         *
043030*         DERECHA SOBRE SU PROPIO CAMPO RELLENADO CON CEROS.      *
043040* 11/2007  AVEGA  Ya no exige el punto en una posicion fija; el   *
043050*         monto "50000" (sin punto) y "50000.5" (1 decimal)      *
043060*         se rechazaban antes por error.  REQ 2007-1140.          *
043070*****************************************************************
043090 1320-VALIDAR-SALARIO.
043100     MOVE SPACES TO WS-TRIM-WORK.
043110     MOVE WS-F4-SALARIO TO WS-TRIM-WORK(1:15).
043120     PERFORM 1250-TRIM-CAMPO THRU 1250-TRIM-CAMPO-EXIT.
043130     MOVE ZERO TO WS-SALARIO-NUMERICO.
043140     IF WS-TRIM-LEN = 0 OR WS-TRIM-LEN > 15
043150         SUBTRACT 1 FROM WS-EMP-CANT
043160         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
043170         MOVE 'SALARY IS NOT A VALID NUMBER' TO WS-FATAL-MENSAJE
043180         MOVE 'Y' TO WS-SW-ERROR-FATAL
043190         GO TO 1320-VALIDAR-SALARIO-EXIT
043200     END-IF.
043210     MOVE ZERO TO WS-SAL-DOT-POS.
043220     INSPECT WS-TRIM-WORK(1:WS-TRIM-LEN) TALLYING WS-SAL-DOT-POS
043230         FOR CHARACTERS BEFORE INITIAL '.'.
043240     IF WS-SAL-DOT-POS = WS-TRIM-LEN
043250         MOVE WS-TRIM-LEN TO WS-SAL-INT-LEN
043260         MOVE ZERO        TO WS-SAL-DEC-LEN
043270     ELSE
043280         MOVE WS-SAL-DOT-POS TO WS-SAL-INT-LEN
043290         COMPUTE WS-SAL-DEC-LEN = WS-TRIM-LEN - WS-SAL-DOT-POS - 1
043300     END-IF.
043310     IF WS-SAL-INT-LEN = 0
043320         OR WS-SAL-INT-LEN > 12
043330         OR WS-SAL-DEC-LEN > 2
043340         SUBTRACT 1 FROM WS-EMP-CANT
043350         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
043360         MOVE 'SALARY IS NOT A VALID NUMBER' TO WS-FATAL-MENSAJE
043370         MOVE 'Y' TO WS-SW-ERROR-FATAL
043380         GO TO 1320-VALIDAR-SALARIO-EXIT
043390     END-IF.
043400     IF WS-TRIM-WORK(1:WS-SAL-INT-LEN) NOT NUMERIC
043410         SUBTRACT 1 FROM WS-EMP-CANT
043420         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
043430         MOVE 'SALARY IS NOT A VALID NUMBER' TO WS-FATAL-MENSAJE
043440         MOVE 'Y' TO WS-SW-ERROR-FATAL
043450         GO TO 1320-VALIDAR-SALARIO-EXIT
043460     END-IF.
043470     MOVE ZEROS TO WS-SAL-INT-PADDED WS-SAL-DEC-PADDED.
043480     MOVE WS-TRIM-WORK(1:WS-SAL-INT-LEN)
043490         TO WS-SAL-INT-PADDED(13 - WS-SAL-INT-LEN:WS-SAL-INT-LEN).
043500     IF WS-SAL-DEC-LEN > 0
043510         IF WS-TRIM-WORK(WS-SAL-DOT-POS + 2:WS-SAL-DEC-LEN)
043520             NOT NUMERIC
043530             SUBTRACT 1 FROM WS-EMP-CANT
043540             MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
043550             MOVE 'SALARY IS NOT A VALID NUMBER'
043560                 TO WS-FATAL-MENSAJE
043570             MOVE 'Y' TO WS-SW-ERROR-FATAL
043580             GO TO 1320-VALIDAR-SALARIO-EXIT
043590         END-IF
043600         MOVE WS-TRIM-WORK(WS-SAL-DOT-POS + 2:WS-SAL-DEC-LEN)
043610             TO WS-SAL-DEC-PADDED(3 - WS-SAL-DEC-LEN:WS-SAL-DEC-LEN)
043620     END-IF.
043630     COMPUTE WS-SALARIO-NUMERICO =
043640         WS-SAL-INT-REDEF + (WS-SAL-DEC-REDEF / 100).
043650     IF WS-SALARIO-NUMERICO < ZERO
043660         SUBTRACT 1 FROM WS-EMP-CANT
043670         MOVE OA-EMPLEADO-LINEA TO WS-FATAL-TEXTO
043680         MOVE 'SALARY CANNOT BE NEGATIVE' TO WS-FATAL-MENSAJE
043690         MOVE 'Y' TO WS-SW-ERROR-FATAL
043700     END-IF.
043710 1320-VALIDAR-SALARIO-EXIT.
043720     EXIT.
046800*****************************************************************
046900* 1500 - LISTADO DE ERRORES DE VALIDACION ESTRUCTURAL            *
047000*         (CAMINO DE FALLA - EL ARCHIVO PARSEO BIEN PERO LA      *
047100*         ESTRUCTURA DE LA JERARQUIA NO ES VALIDA)               *
047200*****************************************************************
047300 1500-LISTAR-ERRORES.
047400     MOVE SPACES TO OA-REPORTE-LINEA.
047500     STRING 'VALIDATION FAILED - ' WS-ERR-CANT
047600            ' ERROR(S) FOUND' DELIMITED BY SIZE
047700         INTO OA-REPORTE-LINEA
047800     END-STRING.
047900     WRITE OA-REPORTE-LINEA.
048000     MOVE ZERO TO WS-ERR-IDX.
048100     PERFORM 1510-LISTAR-UN-ERROR
048200         THRU 1510-LISTAR-UN-ERROR-EXIT
048300         VARYING WS-ERR-IDX FROM 1 BY 1
048400         UNTIL WS-ERR-IDX > WS-ERR-CANT.
048500 1500-LISTAR-ERRORES-EXIT.
048600     EXIT.
048700*****************************************************************
048800* 1510 - IMPRIME UNA LINEA DEL LISTADO DE ERRORES                *
048900*****************************************************************
049000 1510-LISTAR-UN-ERROR.
049100     MOVE SPACES TO OA-REPORTE-LINEA.
049200     STRING '  - ' VAL-MESSAGE(WS-ERR-IDX)
049300         DELIMITED BY SIZE
049400         INTO OA-REPORTE-LINEA
049500     END-STRING.
049600     WRITE OA-REPORTE-LINEA.
049700 1510-LISTAR-UN-ERROR-EXIT.
049800     EXIT.
049900*****************************************************************
050000* 1600 - ABORTA LA CORRIDA POR UN ERROR FATAL DE PARSEO DE LA    *
050100*         LINEA CSV (COLUMNAS, CAMPO NUMERICO O NOMBRE VACIO)    *
050200*****************************************************************
050300 1600-ABORTAR-CORRIDA.
050400     MOVE SPACES TO OA-REPORTE-LINEA.
050500     STRING 'FATAL ERROR ON LINE ' WS-FATAL-LINEA-NUM
050600            ': ' WS-FATAL-MENSAJE  DELIMITED BY SIZE
050700         INTO OA-REPORTE-LINEA
050800     END-STRING.
050900     WRITE OA-REPORTE-LINEA.
051000     MOVE SPACES TO OA-REPORTE-LINEA.
051100     STRING '  LINE TEXT: ' WS-FATAL-TEXTO DELIMITED BY SIZE
051200         INTO OA-REPORTE-LINEA
051300     END-STRING.
051400     WRITE OA-REPORTE-LINEA.
051500     MOVE 0012 TO WS-RETURN-CODE.
051600 1600-ABORTAR-CORRIDA-EXIT.
051700     EXIT.
051800*****************************************************************
051900* 2000 - JERARQUIA, ANALISIS DE SALARIO/PROFUNDIDAD Y REPORTE    *
052000*****************************************************************
052100 2000-PROCESAR-JERARQUIA.
052200     CALL 'OA9HIER0' USING WS-TABLA-EMPLEADOS.
052300     CALL 'OA9SAL0'  USING WS-TABLA-EMPLEADOS
052400                           WS-TABLA-SALARIOS.
052500     CALL 'OA9DEP0'  USING WS-TABLA-EMPLEADOS
052600                           WS-TABLA-PROFUNDIDAD.
052700     PERFORM 2100-ACUMULAR-TOTALES
052800         THRU 2100-ACUMULAR-TOTALES-EXIT.
052900     CALL 'OA1C1000' USING WS-TABLA-EMPLEADOS
053000                           WS-TABLA-SALARIOS
053100                           WS-TABLA-PROFUNDIDAD
053200                           WS-TOTALES-REPORTE
053300                           WS-TABLA-REPORTE.
053350     MOVE ZERO TO WS-RPT-LINEA-IDX.
053360     PERFORM 2200-IMPRIMIR-UNA-LINEA
053370         THRU 2200-IMPRIMIR-UNA-LINEA-EXIT
053380         VARYING WS-RPT-LINEA-IDX FROM 1 BY 1
053390         UNTIL WS-RPT-LINEA-IDX > WS-RPT-LINEA-CANT.
053420     IF RPT-TOTAL-ISSUE-COUNT > ZERO
053440         MOVE 0004 TO WS-RETURN-CODE
053460     ELSE
053480         MOVE ZERO TO WS-RETURN-CODE
053500     END-IF.
053600 2000-PROCESAR-JERARQUIA-EXIT.
053700     EXIT.
053710*****************************************************************
053720* 2200 - ESCRIBE UNA LINEA DEL REPORTE ARMADO POR OA1C1000       *
053730*****************************************************************
053740 2200-IMPRIMIR-UNA-LINEA.
053750     MOVE SPACES TO OA-REPORTE-LINEA.
053760     MOVE LIN-TEXTO(WS-RPT-LINEA-IDX) TO OA-REPORTE-LINEA(1:132).
053770     WRITE OA-REPORTE-LINEA.
053780 2200-IMPRIMIR-UNA-LINEA-EXIT.
053790     EXIT.
053800*****************************************************************
053900* 2100 - ACUMULA LOS TOTALES QUE VAN AL PIE DEL REPORTE          *
054000*****************************************************************
054100 2100-ACUMULAR-TOTALES.
054200     MOVE WS-EMP-CANT TO RPT-TOTAL-EMPLOYEES.
054300     MOVE ZERO TO RPT-TOTAL-MANAGERS
054400                  RPT-UNDERPAID-COUNT
054500                  RPT-OVERPAID-COUNT.
054600     MOVE ZERO TO WS-EMP-IDX.
054700     PERFORM 2110-CONTAR-UN-GERENTE
054800         THRU 2110-CONTAR-UN-GERENTE-EXIT
054900         VARYING WS-EMP-IDX FROM 1 BY 1
055000         UNTIL WS-EMP-IDX > WS-EMP-CANT.
055100     MOVE ZERO TO WS-SAL-IDX.
055200     PERFORM 2120-CONTAR-UN-SALARIO
055300         THRU 2120-CONTAR-UN-SALARIO-EXIT
055400         VARYING WS-SAL-IDX FROM 1 BY 1
055500         UNTIL WS-SAL-IDX > WS-SAL-CANT.
055600     MOVE WS-RDI-CANT TO RPT-DEPTH-ISSUE-COUNT.
055700     COMPUTE RPT-TOTAL-ISSUE-COUNT =
055800         RPT-UNDERPAID-COUNT + RPT-OVERPAID-COUNT +
055900         RPT-DEPTH-ISSUE-COUNT.
056000 2100-ACUMULAR-TOTALES-EXIT.
056100     EXIT.
056200*****************************************************************
056300* 2110 - SUMA UN GERENTE AL TOTAL SI TIENE SUBORDINADOS          *
056400*****************************************************************
056500 2110-CONTAR-UN-GERENTE.
056600     IF EMP-SUBORDINATE-COUNT(WS-EMP-IDX) > 0
056700         ADD 1 TO RPT-TOTAL-MANAGERS
056800     END-IF.
056900 2110-CONTAR-UN-GERENTE-EXIT.
057000     EXIT.
057100*****************************************************************
057200* 2120 - CLASIFICA UN HALLAZGO DE SALARIO EN SUB/SOBRE-PAGO      *
057300*****************************************************************
057400 2120-CONTAR-UN-SALARIO.
057500     IF SAL-88-UNDERPAID(WS-SAL-IDX)
057600         ADD 1 TO RPT-UNDERPAID-COUNT
057700     ELSE
057800         ADD 1 TO RPT-OVERPAID-COUNT
057900     END-IF.
058000 2120-CONTAR-UN-SALARIO-EXIT.
058100     EXIT.
058200*****************************************************************
058300* 9000 - CIERRE DE ARCHIVOS AL FINALIZAR EL PROCESO              *
058400*****************************************************************
058500 9000-CERRAR-ARCHIVOS.
058600     CLOSE OA-EMPLEADOS-IN.
058700     CLOSE OA-REPORTE-OUT.
058800 9000-CERRAR-ARCHIVOS-EXIT.
058900     EXIT.
