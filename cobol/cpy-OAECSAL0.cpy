000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OAECSAL0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA UN HALLAZGO DE         *
000600*               SALARIO DE GERENTE (SUBPAGO O SOBREPAGO         *
000700*               RESPECTO DEL PROMEDIO DE SUS SUBORDINADOS).      *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 105 POSICIONES.                          *
001200*           PREFIJO  : SAL.                                     *
001300*                                                                *
001800******************************************************************
001900
002000     05 OAECSAL0.
002100         10 SAL-MANAGER-ID                PIC 9(09).
002200         10 SAL-MANAGER-NAME              PIC X(61).
002300         10 SAL-ISSUE-TYPE                PIC X(09).
002400            88 SAL-88-UNDERPAID                     VALUE
002500                                                  'UNDERPAID'.
002600            88 SAL-88-OVERPAID                      VALUE
002700                                                  'OVERPAID '.
002800         10 SAL-CURRENT-SALARY            PIC S9(09)V9(02) COMP-3.
002900         10 SAL-SUBORD-AVG-SALARY         PIC S9(09)V9(02) COMP-3.
003000         10 SAL-EXPECTED-MIN              PIC S9(09)V9(02) COMP-3.
003100         10 SAL-EXPECTED-MAX              PIC S9(09)V9(02) COMP-3.
003200         10 SAL-DIFFERENCE                PIC S9(09)V9(02) COMP-3.
003300         10 FILLER                        PIC X(10).
