000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OAECLIN0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA UNA LINEA DEL REPORTE  *
000600*               DE ANALISIS DE ESTRUCTURA ORGANICA, ARMADA POR   *
000700*               EL SUBPROGRAMA IMPRESOR Y ESCRITA POR EL         *
000800*               PROGRAMA PRINCIPAL.                              *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 133 POSICIONES.                          *
001300*           PREFIJO  : LIN.                                     *
001400*                                                                *
001900******************************************************************
001950
002000     05 OAECLIN0.
002100         10 LIN-TEXTO                     PIC X(132).
002200         10 FILLER                        PIC X(01).
