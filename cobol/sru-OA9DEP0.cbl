000100
000200*****************************************************************
000300* Program name:    OA9DEP0.                                     *
000400* Original author: LMENA.                                       *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 08/2002    LMENA         Initial Version.  Walks the manager  *
001000*                         chain of every employee and flags     *
001100*                         reporting lines deeper than allowed.  *
001200* 03/2005    AVEGA         Chain name table added to the        *
001300*                         hallazgo so the report can print the  *
001400*                         full path back to the CEO.            *
001410* 11/2007    AVEGA         Chain walk was reseeded from the      *
001420*                         flagged employee, so the first name    *
001430*                         in the chain was the employee itself   *
001440*                         instead of the direct manager.  Now    *
001450*                         seeded from EMP-MGR-SUBSCRIPT.  REQ    *
001460*                         2007-0933.                              *
001470* 12/2007    AVEGA         Dropped the character-view REDEFINES  *
001471*                         over the level counter and the cursor  *
001472*                         subscript, and the packed excess-depth *
001473*                         work field - none were read again      *
001474*                         after their own declaration.  REQ      *
001475*                         2007-1188.                              *
001500*****************************************************************
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  OA9DEP0.
002300 AUTHOR. LMENA.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 08/2002.
002600 DATE-COMPILED.
002700 SECURITY.  NON-CONFIDENTIAL.
002800*****************************************************************
002900*    ESTE SUBPROGRAMA RECIBE LA TABLA DE EMPLEADOS YA ENLAZADA  *
003000*    Y, PARA CADA EMPLEADO, CAMINA LA CADENA DE GERENTES HASTA  *
003100*    LLEGAR AL CEO, CONTANDO LOS NIVELES.  SI LA PROFUNDIDAD    *
003200*    SUPERA CT-PROFUNDIDAD-MAXIMA SE ARMA UN HALLAZGO CON EL    *
003300*    EXCESO Y LOS NOMBRES DE LA CADENA COMPLETA.                *
003400*****************************************************************
003500*****************************************************************
003600*                                                               *
003700*          E N V I R O N M E N T  D I V I S I O N               *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400*****************************************************************
004500*                                                               *
004600*          D A T A  D I V I S I O N                             *
004700*                                                               *
004800*****************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*----------------------------------------------------------------
005200*    CONSTANTE DE PROFUNDIDAD MAXIMA PERMITIDA
005300*----------------------------------------------------------------
005400 01  CT-CONSTANTES.
005500     05 CT-PROFUNDIDAD-MAXIMA        PIC 9(04) COMP VALUE 4.
005600*----------------------------------------------------------------
005700*    AREAS DE TRABAJO PARA CAMINAR LA CADENA DE GERENTES
005800*----------------------------------------------------------------
005900 01  WS-CADENA-CONTADOR              PIC S9(04) COMP.
006000 01  WS-CURSOR-IDX                   PIC S9(04) COMP.
006100 01  WS-SW-TOPE-CEO                  PIC X(01)  VALUE 'N'.
006200     88 WS-88-TOPE-CEO                        VALUE 'Y'.
006300 01  WS-SW-TOPE-CICLO                PIC X(01)  VALUE 'N'.
006400     88 WS-88-TOPE-CICLO                       VALUE 'Y'.
006500 01  WS-EMP-IDX-EXT                  PIC S9(04) COMP.
007400 LINKAGE SECTION.
007500 01  LK-TABLA-EMPLEADOS.
007600     05 LK-EMP-CANT                  PIC S9(04) COMP.
007700     05 LK-EMP-TABLA OCCURS 1 TO 2000 TIMES
007800                     DEPENDING ON LK-EMP-CANT
007900                     INDEXED BY LK-EMP-IDX.
008000         COPY OAECEMP0.
008100 01  LK-TABLA-PROFUNDIDAD.
008200     05 LK-RDI-CANT                  PIC S9(04) COMP.
008300     05 LK-RDI-TABLA OCCURS 1 TO 2000 TIMES
008400                     DEPENDING ON LK-RDI-CANT
008500                     INDEXED BY LK-RDI-IDX.
008600         COPY OAECRDI0.
008700*****************************************************************
008800*                                                               *
008900*          P R O C E D U R E  D I V I S I O N                   *
009000*                                                               *
009100*****************************************************************
009200 PROCEDURE DIVISION USING LK-TABLA-EMPLEADOS
009300                          LK-TABLA-PROFUNDIDAD.
009400*****************************************************************
009500* 1000-INICIO - RECORRE LA TABLA DE EMPLEADOS                    *
009600*****************************************************************
009700 1000-INICIO.
009800     MOVE ZERO TO LK-RDI-CANT.
009900     MOVE ZERO TO LK-EMP-IDX.
010000     PERFORM 2000-EVALUAR-UN-EMPLEADO
010100         THRU 2000-EVALUAR-UN-EMPLEADO-EXIT
010200         VARYING LK-EMP-IDX FROM 1 BY 1
010300         UNTIL LK-EMP-IDX > LK-EMP-CANT.
010400     GOBACK.
010500*****************************************************************
010600* 2000 - CAMINA LA CADENA DE GERENTES DE UN EMPLEADO Y EVALUA    *
010700*         SI SU PROFUNDIDAD EXCEDE EL MAXIMO PERMITIDO           *
010800*****************************************************************
010900 2000-EVALUAR-UN-EMPLEADO.
011000     MOVE ZERO TO WS-CADENA-CONTADOR.
011100     MOVE 'N'  TO WS-SW-TOPE-CEO.
011200     MOVE 'N'  TO WS-SW-TOPE-CICLO.
011300     MOVE LK-EMP-IDX TO WS-CURSOR-IDX.
011400     PERFORM 2100-CAMINAR-UN-NIVEL
011500         THRU 2100-CAMINAR-UN-NIVEL-EXIT
011600         UNTIL WS-88-TOPE-CEO
011700            OR WS-88-TOPE-CICLO
011800            OR WS-CADENA-CONTADOR > 20.
011900     MOVE WS-CADENA-CONTADOR TO EMP-DEPTH(LK-EMP-IDX).
012000     IF WS-CADENA-CONTADOR > CT-PROFUNDIDAD-MAXIMA
012100         PERFORM 2200-EVALUAR-PROFUNDIDAD
012200             THRU 2200-EVALUAR-PROFUNDIDAD-EXIT
012300     END-IF.
012400 2000-EVALUAR-UN-EMPLEADO-EXIT.
012500     EXIT.
012600*****************************************************************
012700* 2100 - AVANZA UN NIVEL EN LA CADENA DE GERENTES A PARTIR DEL   *
012800*         CURSOR ACTUAL (SE DETIENE AL LLEGAR AL CEO)            *
012900*****************************************************************
013000 2100-CAMINAR-UN-NIVEL.
013100     IF EMP-88-IS-CEO(WS-CURSOR-IDX)
013200         MOVE 'Y' TO WS-SW-TOPE-CEO
013300     ELSE
013400         IF EMP-MGR-SUBSCRIPT(WS-CURSOR-IDX) = 0
013500             MOVE 'Y' TO WS-SW-TOPE-CICLO
013600         ELSE
013700             MOVE EMP-MGR-SUBSCRIPT(WS-CURSOR-IDX) TO WS-CURSOR-IDX
013800             ADD 1 TO WS-CADENA-CONTADOR
013900         END-IF
014000     END-IF.
014100 2100-CAMINAR-UN-NIVEL-EXIT.
014200     EXIT.
014300*****************************************************************
014400* 2200 - ARMA EL HALLAZGO DE PROFUNDIDAD EXCESIVA PARA EL        *
014500*         EMPLEADO ACTUAL, VOLVIENDO A CAMINAR LA CADENA PARA    *
014600*         COMPLETAR LOS NOMBRES QUE VAN AL LISTADO               *
014700*****************************************************************
014800 2200-EVALUAR-PROFUNDIDAD.
014900     IF LK-RDI-CANT < 2000
015000         ADD 1 TO LK-RDI-CANT
015100         MOVE EMP-ID(LK-EMP-IDX)   TO RDI-EMPLOYEE-ID(LK-RDI-CANT)
015200         MOVE EMP-FULL-NAME(LK-EMP-IDX)
015300                                   TO RDI-EMPLOYEE-NAME(LK-RDI-CANT)
015400         MOVE WS-CADENA-CONTADOR   TO RDI-ACTUAL-DEPTH(LK-RDI-CANT)
015500         MOVE CT-PROFUNDIDAD-MAXIMA
015600                                   TO RDI-MAX-ALLOWED-DEPTH(LK-RDI-CANT)
015700         COMPUTE RDI-EXCESS-DEPTH(LK-RDI-CANT) =
015800             WS-CADENA-CONTADOR - CT-PROFUNDIDAD-MAXIMA
015900         MOVE ZERO TO RDI-CHAIN-COUNT(LK-RDI-CANT)
016000         MOVE EMP-MGR-SUBSCRIPT(LK-EMP-IDX) TO WS-CURSOR-IDX
016100         MOVE 'N' TO WS-SW-TOPE-CEO
016200         PERFORM 2210-AGREGAR-UN-NOMBRE
016300             THRU 2210-AGREGAR-UN-NOMBRE-EXIT
016400             UNTIL WS-88-TOPE-CEO
016500                OR RDI-CHAIN-COUNT(LK-RDI-CANT) > 19
016600     END-IF.
016700 2200-EVALUAR-PROFUNDIDAD-EXIT.
016800     EXIT.
016900*****************************************************************
017000* 2210 - AGREGA EL NOMBRE DEL NIVEL ACTUAL A LA CADENA DEL       *
017100*         HALLAZGO Y AVANZA AL GERENTE SIGUIENTE                 *
017200*****************************************************************
017300 2210-AGREGAR-UN-NOMBRE.
017400     ADD 1 TO RDI-CHAIN-COUNT(LK-RDI-CANT).
017500     MOVE RDI-CHAIN-COUNT(LK-RDI-CANT) TO WS-EMP-IDX-EXT.
017600     SET RDI-CHAIN-IDX TO WS-EMP-IDX-EXT.
017700     MOVE EMP-FULL-NAME(WS-CURSOR-IDX)
017800         TO RDI-CHAIN-NAME(LK-RDI-CANT, RDI-CHAIN-IDX).
017900     IF EMP-88-IS-CEO(WS-CURSOR-IDX)
018000         MOVE 'Y' TO WS-SW-TOPE-CEO
018100     ELSE
018200         MOVE EMP-MGR-SUBSCRIPT(WS-CURSOR-IDX) TO WS-CURSOR-IDX
018300     END-IF.
018400 2210-AGREGAR-UN-NOMBRE-EXIT.
018500     EXIT.
